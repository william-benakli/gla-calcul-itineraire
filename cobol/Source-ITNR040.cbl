000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ITNR040.
000300 AUTHOR.        M. H. RATLIFF.
000400 INSTALLATION.  CAPITAL REGION TRANSIT AUTHORITY - ISD.
000500 DATE-WRITTEN.  1989-07-11.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - CRTA INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ITNR040 - DEPARTURE/ARRIVAL TIMETABLE BUILDER                 *
001100*                                                               *
001200* Builds the ARRIVAL-TIMETABLE-ROW set for one run's requested   *
001300* line/variant (IT-RP-LINE-NAME/IT-RP-LINE-VARIANT) and target   *
001400* arrival station (IT-RP-TARGET-ARRIVE-STA).  ITNR001 only       *
001500* drives this program when a line name was actually keyed on     *
001600* the PARMIN card - see 6000-BUILD-TIMETABLE there.              *
001700*                                                                *
001800* The target section must already carry an elapsed time off      *
001900* ITNR030.  TIME-TO-STATION-SEC is that elapsed time plus the     *
002000* one closing 20-second wait onto the platform - every            *
002100* LINE-DEPARTURES entry is then advanced by that many seconds,    *
002200* wrapping at 24:00:00 back to 00:00:00.                          *
002300*                                                                *
002400* If the requested line or target section cannot be found, or    *
002500* the target section was never timed, this is quietly a zero-row *
002600* result - not an abort.  The PARMIN card is free text and a      *
002700* typo here should not bring down a run that otherwise produced   *
002800* a perfectly good shortest path.                                 *
002900*                                                                *
003000* Date       UserID   Ref       Description                CR0204*
003100* ---------- -------- --------- -------------------------- ------*
003200* 1989-07-11 MHR      CR0204    Original program.          CR0204*
003300* 1995-10-03 CLB      CR0442    Switched the hh:mm:ss wrap    CR0442*
003400*                               from three chained SUBTRACTs to   *
003500*                               a single DIVIDE ... REMAINDER -    *
003600*                               old code mishandled a departure   *
003700*                               time that wrapped twice.           *
003800* 1998-11-09 MHR      Y2K-03    Y2K date-window review -    Y2K-03*
003900*                               time-of-day only, no calendar      *
004000*                               date is tracked by this program.  *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS IT-NUMERIC-CLASS IS '0' THRU '9'
004600     SWITCH-1 IS IT-UPSI-1 ON STATUS IT-UPSI-1-ON
004700                            OFF STATUS IT-UPSI-1-OFF.
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100
005200*****************************************************************
005300* Define Constant and Define Storage.                           *
005400*****************************************************************
005500
005600 01  WS-WAITING-TIME-SEC            PIC S9(02) COMP VALUE +20.
005700 01  WS-SECONDS-PER-DAY             PIC S9(05) COMP VALUE +86400.
005800 01  WS-SECONDS-PER-HOUR            PIC S9(05) COMP VALUE +3600.
005900 01  WS-SECONDS-PER-MINUTE          PIC S9(05) COMP VALUE +60.
006000
006100 01  WS-LINE-SEARCH-SWITCH          PIC  X(01) VALUE 'N'.
006200     88  WS-LINE-WAS-FOUND                  VALUE 'Y'.
006300     88  WS-LINE-NOT-FOUND                   VALUE 'N'.
006400 01  WS-FOUND-LIN-IDX                PIC S9(04) COMP VALUE ZERO.
006500
006600 01  WS-SECTION-SEARCH-SWITCH        PIC  X(01) VALUE 'N'.
006700     88  WS-SECTION-WAS-FOUND                VALUE 'Y'.
006800     88  WS-SECTION-NOT-FOUND                 VALUE 'N'.
006900 01  WS-FOUND-SEC-IDX                PIC S9(05) COMP VALUE ZERO.
007000
007100 01  WS-TIME-TO-STATION-SEC          PIC S9(06) COMP VALUE ZERO.
007200
007300 01  WS-ARRIVE-TOTAL-GROUP.
007400     05  WS-DEPART-TOTAL-SEC         PIC S9(07) COMP VALUE ZERO.
007500     05  WS-ARRIVE-TOTAL-SEC         PIC S9(07) COMP VALUE ZERO.
007600     05  WS-WRAPPED-SEC              PIC S9(05) COMP VALUE ZERO.
007700     05  WS-DAYS-WRAPPED             PIC S9(03) COMP VALUE ZERO.
007800     05  WS-HOUR-REMAINDER           PIC S9(05) COMP VALUE ZERO.
007900     05  WS-MINUTE-REMAINDER         PIC S9(05) COMP VALUE ZERO.
008000     05  WS-MINUTE-QUOTIENT          PIC S9(05) COMP VALUE ZERO.
008100
008200*****************************************************************
008300* Byte view of the above, carried over from the CR0442 fix - a   *
008400* dump of this group was how the double-wrap defect was found.  *
008500*****************************************************************
008600 01  WS-ARRIVE-TOTAL-DEBUG REDEFINES WS-ARRIVE-TOTAL-GROUP
008700                                PIC  X(26).
008800
008900*****************************************************************
009000* Same CR0442 dump habit, applied to the one field that starts  *
009100* the whole wrap computation off ITNR030's elapsed time.         *
009200*****************************************************************
009300 01  WS-TIME-TO-STATION-DEBUG REDEFINES WS-TIME-TO-STATION-SEC
009400                                PIC  X(04).
009500
009600 LINKAGE SECTION.
009700     COPY ITNRKEY.
009800
009900*****************************************************************
010000* Alternate byte view of the section table, same habit as        *
010100* ITNR030/ITNR035 carry for this same linkage parameter.         *
010200*****************************************************************
010300 01  IT-SECTION-TABLE-DEBUG REDEFINES IT-SECTION-TABLE.
010400     05  FILLER                     PIC  X(16000).
010500
010600     COPY ITNRLIN.
010700     COPY ITNRPRM.
010800     COPY ITNRMSG.
010900
011000 PROCEDURE DIVISION USING IT-SECTION-TABLE-CONTROL
011100                           IT-SECTION-TABLE
011200                           IT-LINE-TABLE-CONTROL
011300                           IT-LINE-TABLE
011400                           IT-RUN-PARAMETERS
011500                           IT-TIMETABLE-CONTROL
011600                           IT-TIMETABLE-ROW-TABLE
011700                           IT-ABORT-FLAGS.
011800
011900*****************************************************************
012000* Main process.                                                 *
012100*****************************************************************
012200     MOVE ZERO TO IT-TT-ROW-COUNT.
012300
012400     IF  IT-NO-ABORT-PENDING
012500         PERFORM 1000-FIND-THE-LINE      THRU 1000-EXIT.
012600
012700     IF  IT-NO-ABORT-PENDING AND WS-LINE-WAS-FOUND
012800         PERFORM 2000-FIND-TARGET-SECTION THRU 2000-EXIT.
012900
013000     IF  IT-NO-ABORT-PENDING AND WS-SECTION-WAS-FOUND
013100         PERFORM 3000-BUILD-ALL-ROWS     THRU 3000-EXIT.
013200
013300     GOBACK.
013400
013500*****************************************************************
013600* Locate the requested (LINE-NAME, LINE-VARIANT) row.            *
013700*****************************************************************
013800 1000-FIND-THE-LINE.
013900     MOVE 'N' TO WS-LINE-SEARCH-SWITCH.
014000     MOVE ZERO TO WS-FOUND-LIN-IDX.
014100
014200     PERFORM 1010-CHECK-ONE-LINE THRU 1010-EXIT
014300         VARYING IT-LIN-IDX FROM 1 BY 1
014400         UNTIL IT-LIN-IDX GREATER IT-LINE-COUNT.
014500
014600     IF  WS-LINE-WAS-FOUND
014700         SET IT-LIN-IDX TO WS-FOUND-LIN-IDX.
014800
014900 1000-EXIT.
015000     EXIT.
015100
015200 1010-CHECK-ONE-LINE.
015300     IF  WS-LINE-NOT-FOUND                              AND
015400         IT-LIN-NAME(IT-LIN-IDX)    EQUAL IT-RP-LINE-NAME AND
015500         IT-LIN-VARIANT(IT-LIN-IDX) EQUAL IT-RP-LINE-VARIANT
015600         MOVE 'Y'              TO WS-LINE-SEARCH-SWITCH
015700         SET WS-FOUND-LIN-IDX  TO IT-LIN-IDX.
015800
015900 1010-EXIT.
016000     EXIT.
016100
016200*****************************************************************
016300* Locate the target section - one of this line's own sections   *
016400* whose arrival station is the requested one, already timed by  *
016500* ITNR030.  IT-LIN-IDX is still positioned on the matched line.  *
016600*****************************************************************
016700 2000-FIND-TARGET-SECTION.
016800     MOVE 'N' TO WS-SECTION-SEARCH-SWITCH.
016900     MOVE ZERO TO WS-FOUND-SEC-IDX.
017000
017100     PERFORM 2010-CHECK-ONE-SECTION THRU 2010-EXIT
017200         VARYING IT-SEC-IDX FROM 1 BY 1
017300         UNTIL IT-SEC-IDX GREATER IT-SECTION-COUNT.
017400
017500     IF  WS-SECTION-WAS-FOUND
017600         SET IT-SEC-IDX         TO WS-FOUND-SEC-IDX
017700         MOVE IT-TS-ELAPSED-SEC(IT-SEC-IDX)
017800                                TO WS-TIME-TO-STATION-SEC
017900         ADD  WS-WAITING-TIME-SEC
018000                                TO WS-TIME-TO-STATION-SEC.
018100
018200 2000-EXIT.
018300     EXIT.
018400
018500 2010-CHECK-ONE-SECTION.
018600     IF  WS-SECTION-NOT-FOUND                              AND
018700         IT-TS-LINE-NAME(IT-SEC-IDX)
018800                         EQUAL IT-LIN-NAME(IT-LIN-IDX)      AND
018900         IT-TS-LINE-VARIANT(IT-SEC-IDX)
019000                         EQUAL IT-LIN-VARIANT(IT-LIN-IDX)   AND
019100         IT-TS-ARRIVE-STA(IT-SEC-IDX)
019200                         EQUAL IT-RP-TARGET-ARRIVE-STA      AND
019300         IT-TS-ELAPSED-SET(IT-SEC-IDX)  EQUAL 'Y'
019400         MOVE 'Y'               TO WS-SECTION-SEARCH-SWITCH
019500         SET WS-FOUND-SEC-IDX   TO IT-SEC-IDX.
019600
019700 2010-EXIT.
019800     EXIT.
019900
020000*****************************************************************
020100* Emit one ARRIVAL-TIMETABLE-ROW per LINE-DEPARTURES entry, in   *
020200* insertion order, on the line IT-LIN-IDX is positioned on.      *
020300*****************************************************************
020400 3000-BUILD-ALL-ROWS.
020500     PERFORM 3100-EMIT-ONE-ROW THRU 3100-EXIT
020600         VARYING IT-DEP-IDX FROM 1 BY 1
020700         UNTIL IT-DEP-IDX GREATER IT-LIN-DEP-COUNT(IT-LIN-IDX).
020800
020900 3000-EXIT.
021000     EXIT.
021100
021200*****************************************************************
021300* Advance one departure time by TIME-TO-STATION-SEC, wrapping   *
021400* the day at 24:00:00 via DIVIDE ... REMAINDER.                 *
021500*****************************************************************
021600 3100-EMIT-ONE-ROW.
021700     COMPUTE WS-DEPART-TOTAL-SEC =
021800         (IT-DEP-HOUR(IT-LIN-IDX, IT-DEP-IDX)
021900                                  * WS-SECONDS-PER-HOUR)
022000       + (IT-DEP-MIN (IT-LIN-IDX, IT-DEP-IDX)
022100                                  * WS-SECONDS-PER-MINUTE)
022200       +  IT-DEP-SEC(IT-LIN-IDX, IT-DEP-IDX).
022300
022400     ADD  WS-TIME-TO-STATION-SEC  TO WS-DEPART-TOTAL-SEC
022500                                  GIVING WS-ARRIVE-TOTAL-SEC.
022600
022700     DIVIDE WS-ARRIVE-TOTAL-SEC BY WS-SECONDS-PER-DAY
022800         GIVING WS-DAYS-WRAPPED
022900         REMAINDER WS-WRAPPED-SEC.
023000
023100     DIVIDE WS-WRAPPED-SEC BY WS-SECONDS-PER-HOUR
023200         GIVING WS-HOUR-REMAINDER
023300         REMAINDER WS-MINUTE-REMAINDER.
023400
023500     ADD 1 TO IT-TT-ROW-COUNT.
023600     SET IT-TT-IDX TO IT-TT-ROW-COUNT.
023700
023800     MOVE IT-DEP-HOUR(IT-LIN-IDX, IT-DEP-IDX)
023900                                  TO IT-TT-DEPART-HOUR(IT-TT-IDX).
024000     MOVE IT-DEP-MIN (IT-LIN-IDX, IT-DEP-IDX)
024100                                  TO IT-TT-DEPART-MIN(IT-TT-IDX).
024200     MOVE IT-DEP-SEC (IT-LIN-IDX, IT-DEP-IDX)
024300                                  TO IT-TT-DEPART-SEC(IT-TT-IDX).
024400
024500     MOVE WS-HOUR-REMAINDER       TO IT-TT-ARRIVE-HOUR(IT-TT-IDX).
024600
024700     DIVIDE WS-MINUTE-REMAINDER BY WS-SECONDS-PER-MINUTE
024800         GIVING WS-MINUTE-QUOTIENT
024900         REMAINDER WS-MINUTE-REMAINDER.
025000
025100     MOVE WS-MINUTE-QUOTIENT      TO IT-TT-ARRIVE-MIN(IT-TT-IDX).
025200     MOVE WS-MINUTE-REMAINDER     TO IT-TT-ARRIVE-SEC(IT-TT-IDX).
025300
025400 3100-EXIT.
025500     EXIT.
