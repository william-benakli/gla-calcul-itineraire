000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ITNR020.
000300 AUTHOR.        M. H. RATLIFF.
000400 INSTALLATION.  CAPITAL REGION TRANSIT AUTHORITY - ISD.
000500 DATE-WRITTEN.  1988-04-11.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - CRTA INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ITNR020 - SHORTEST-PATH (DIJKSTRA) ENGINE                      *
001100*                                                               *
001200* Finds the shortest-distance path from IT-RP-START-STATION to  *
001300* IT-RP-ARRIVE-STATION over the IT-SECTION-TABLE adjacency list  *
001400* built by ITNR010, and leaves the ordered list of sections      *
001500* travelled, plus the control-break totals ITNR060 prints, in   *
001600* IT-ROUTE-RESULT-TABLE.                                          *
001700*                                                                *
001800* This shop has no heap or priority-queue data type, so the     *
001900* "pick the nearest unvisited station" step of the textbook      *
002000* algorithm is a straight linear MIN scan of IT-STATION-TABLE    *
002100* each pass (paragraphs 2110/2111) - O(n-squared) in the worst   *
002200* case, but the largest network we have ever been fed fits well *
002300* inside IT-MAX-STATIONS, so this has never been a throughput    *
002400* problem in practice.                                           *
002500*                                                                *
002600* Date       UserID   Ref       Description                CR0204*
002700* ---------- -------- --------- -------------------------- ------*
002800* 1988-04-11 MHR      CR0204    Original program.          CR0204*
002900* 1992-05-27 CLB      CR0311    Early-out the main loop as   CR0311*
003000*                               soon as the arrival station       *
003100*                               itself is settled, rather than    *
003200*                               draining every remaining row.     *
003300* 1998-11-09 MHR      Y2K-03    Y2K date-window review -    Y2K-03*
003400*                               no date fields in this program.  *
003500* 2002-05-14 PDS      CR0711    Path-not-found is now a clean   CR0711*
003600*                               IT-AB-PATH-NOT-FOUND abort         *
003700*                               instead of leaving a half-built    *
003800*                               result set behind.                 *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CLASS IT-NUMERIC-CLASS IS '0' THRU '9'
004400     SWITCH-1 IS IT-UPSI-1 ON STATUS IT-UPSI-1-ON
004500                            OFF STATUS IT-UPSI-1-OFF.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900
005000*****************************************************************
005100* Define Constant and Define Storage.                           *
005200*****************************************************************
005300
005400 01  WS-DONE-SWITCH                PIC  X(01) VALUE 'N'.
005500     88  WS-SEARCH-IS-DONE                 VALUE 'Y'.
005600
005700 01  WS-MIN-FOUND                  PIC  X(01) VALUE 'N'.
005800     88  WS-MIN-WAS-FOUND                  VALUE 'Y'.
005900     88  WS-MIN-NOT-FOUND                  VALUE 'N'.
006000
006100 01  WS-MIN-STA-IDX                PIC S9(05) COMP VALUE ZERO.
006200 01  WS-MIN-DISTANCE               PIC S9(09)V9(02) VALUE ZERO.
006300 01  WS-TARGET-STA-IDX             PIC S9(05) COMP VALUE ZERO.
006400 01  WS-CANDIDATE-DIST             PIC S9(09)V9(02) VALUE ZERO.
006500
006600 01  WS-START-STA-IDX              PIC S9(05) COMP VALUE ZERO.
006700 01  WS-ARRIVE-STA-IDX             PIC S9(05) COMP VALUE ZERO.
006800 01  WS-FOUND-STA-IDX              PIC S9(05) COMP VALUE ZERO.
006900 01  WS-STATION-NAME-TO-FIND       PIC  X(40) VALUE SPACES.
007000
007100 01  WS-WALK-STA-IDX               PIC S9(05) COMP VALUE ZERO.
007200 01  WS-PATH-COUNT                 PIC S9(05) COMP VALUE ZERO.
007300 01  WS-EMIT-IDX                   PIC S9(05) COMP VALUE ZERO.
007400
007500*****************************************************************
007600* Working stack of section-table subscripts walked backward      *
007700* from the arrival station to the start station through          *
007800* IT-STA-PREV-SECTION - 3200-EMIT-FORWARD then drains it in       *
007900* reverse to leave IT-ROUTE-RESULT-TABLE in travel order.         *
008000*****************************************************************
008100 01  WS-PATH-STACK.
008200     05  WS-PATH-SEC-IDX OCCURS 4000 TIMES
008300                                PIC S9(05) COMP
008400                                INDEXED BY WS-PATH-IDX.
008500
008600 01  WS-PATH-STACK-BYTES REDEFINES WS-PATH-STACK
008700                                PIC  X(16000).
008800
008900 LINKAGE SECTION.
009000     COPY ITNRKEY.
009100
009200*****************************************************************
009300* Diagnostic dump view of the section table, added for the      *
009400* CR0711 walkthrough and left in - a SYSOUT formatter once       *
009500* PERFORMed this from an UPSI-1 switch; not wired to anything    *
009600* in the current run, kept for the next time someone needs it.  *
009700*****************************************************************
009800 01  IT-SECTION-TABLE-DEBUG REDEFINES IT-SECTION-TABLE.
009900     05  FILLER                     PIC  X(16000).
010000
010100     COPY ITNRLIN.
010200     COPY ITNRPRM.
010300
010400 01  IT-RUN-PARAMETERS-ALT REDEFINES IT-RUN-PARAMETERS.
010500     05  IT-RP-RAW-IMAGE            PIC  X(152).
010600
010700     COPY ITNRMSG.
010800
010900 PROCEDURE DIVISION USING IT-SECTION-TABLE-CONTROL
011000                           IT-SECTION-TABLE
011100                           IT-STATION-TABLE-CONTROL
011200                           IT-STATION-TABLE
011300                           IT-RUN-PARAMETERS
011400                           IT-ROUTE-RESULT-CONTROL
011500                           IT-ROUTE-RESULT-TABLE
011600                           IT-ABORT-FLAGS.
011700
011800*****************************************************************
011900* Main process.                                                 *
012000*****************************************************************
012100     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
012200
012300     IF  IT-NO-ABORT-PENDING
012400         PERFORM 2000-FIND-SHORTEST-PATH THRU 2000-EXIT.
012500
012600     IF  IT-NO-ABORT-PENDING
012700         PERFORM 3000-BUILD-RESULT    THRU 3000-EXIT.
012800
012900     GOBACK.
013000
013100*****************************************************************
013200* Reset the Dijkstra working columns on every station row,       *
013300* then look up the two station names off IT-RUN-PARAMETERS.     *
013400*****************************************************************
013500 1000-INITIALIZE.
013600     MOVE ZERO                   TO IT-ROUTE-SECTION-COUNT
013700                                     IT-ROUTE-TOTAL-DUR-SEC
013800                                     WS-PATH-COUNT.
013900     MOVE ZERO                   TO IT-ROUTE-TOTAL-DIST.
014000     MOVE 'N'                    TO IT-ROUTE-FOUND.
014100     MOVE LOW-VALUES              TO WS-PATH-STACK-BYTES.
014200
014300     PERFORM 1010-CLEAR-ONE-STATION THRU 1010-EXIT
014400         VARYING IT-STA-IDX FROM 1 BY 1
014500         UNTIL IT-STA-IDX GREATER IT-STATION-COUNT.
014600
014700     MOVE IT-RP-START-STATION    TO WS-STATION-NAME-TO-FIND.
014800     PERFORM 1020-FIND-STATION-BY-NAME THRU 1020-EXIT.
014900     SET WS-START-STA-IDX        TO WS-FOUND-STA-IDX.
015000
015100     MOVE IT-RP-ARRIVE-STATION   TO WS-STATION-NAME-TO-FIND.
015200     PERFORM 1020-FIND-STATION-BY-NAME THRU 1020-EXIT.
015300     SET WS-ARRIVE-STA-IDX       TO WS-FOUND-STA-IDX.
015400
015500     IF  WS-START-STA-IDX EQUAL ZERO OR
015600         WS-ARRIVE-STA-IDX EQUAL ZERO
015700         MOVE 03                 TO IT-ABORT-CODE
015800         MOVE 'Y'                TO IT-ABORT-SWITCH
015900         MOVE 'start or arrival station not on network'
016000                                 TO IT-ABORT-DETAIL
016100     ELSE
016200         SET IT-STA-IDX           TO WS-START-STA-IDX
016300         MOVE ZERO                TO IT-STA-DISTANCE(IT-STA-IDX)
016400         MOVE 'N'                 TO IT-STA-INFINITE(IT-STA-IDX).
016500
016600 1000-EXIT.
016700     EXIT.
016800
016900 1010-CLEAR-ONE-STATION.
017000     MOVE 'Y'                    TO IT-STA-INFINITE(IT-STA-IDX).
017100     MOVE 'N'                    TO IT-STA-VISITED(IT-STA-IDX).
017200     MOVE ZERO                   TO IT-STA-DISTANCE(IT-STA-IDX).
017300     MOVE ZERO                   TO
017400                                 IT-STA-PREV-SECTION(IT-STA-IDX).
017500
017600 1010-EXIT.
017700     EXIT.
017800
017900*****************************************************************
018000* Shared name lookup - move the name into WS-STATION-NAME-TO-    *
018100* FIND, PERFORM this, read the subscript back out of             *
018200* WS-FOUND-STA-IDX (zero when the name is not on the network).  *
018300*****************************************************************
018400 1020-FIND-STATION-BY-NAME.
018500     MOVE ZERO TO WS-FOUND-STA-IDX.
018600
018700     PERFORM 1021-CHECK-ONE-NAME THRU 1021-EXIT
018800         VARYING IT-STA-IDX FROM 1 BY 1
018900         UNTIL IT-STA-IDX GREATER IT-STATION-COUNT.
019000
019100 1020-EXIT.
019200     EXIT.
019300
019400 1021-CHECK-ONE-NAME.
019500     IF  WS-FOUND-STA-IDX EQUAL ZERO AND
019600         IT-STA-NAME(IT-STA-IDX) EQUAL WS-STATION-NAME-TO-FIND
019700         SET WS-FOUND-STA-IDX     TO IT-STA-IDX.
019800
019900 1021-EXIT.
020000     EXIT.
020100
020200*****************************************************************
020300* Drive the textbook Dijkstra loop - settle the nearest          *
020400* unvisited station each pass until either the arrival station  *
020500* itself settles or no more unvisited finite-distance rows       *
020600* remain (network not connected from here).                      *
020700*****************************************************************
020800 2000-FIND-SHORTEST-PATH.
020900     MOVE 'N' TO WS-DONE-SWITCH.
021000
021100     PERFORM 2100-ONE-DIJKSTRA-STEP THRU 2100-EXIT
021200         WITH TEST BEFORE
021300         UNTIL WS-SEARCH-IS-DONE.
021400
021500 2000-EXIT.
021600     EXIT.
021700
021800 2100-ONE-DIJKSTRA-STEP.
021900     PERFORM 2110-FIND-MIN-UNVISITED THRU 2110-EXIT.
022000
022100     IF  WS-MIN-NOT-FOUND
022200         MOVE 'Y'                TO WS-DONE-SWITCH
022300     ELSE
022400         MOVE 'Y'                TO IT-STA-VISITED(WS-MIN-STA-IDX)
022500         IF  WS-MIN-STA-IDX EQUAL WS-ARRIVE-STA-IDX
022600             MOVE 'Y'            TO WS-DONE-SWITCH
022700         ELSE
022800             PERFORM 2200-RELAX-EDGES THRU 2200-EXIT
022900         END-IF
023000     END-IF.
023100
023200 2100-EXIT.
023300     EXIT.
023400
023500*****************************************************************
023600* Linear scan for the unvisited, finite-distance station with    *
023700* the smallest IT-STA-DISTANCE - this program's "priority queue".*
023800*****************************************************************
023900 2110-FIND-MIN-UNVISITED.
024000     MOVE 'N' TO WS-MIN-FOUND.
024100
024200     PERFORM 2111-CHECK-ONE-STATION THRU 2111-EXIT
024300         VARYING IT-STA-IDX FROM 1 BY 1
024400         UNTIL IT-STA-IDX GREATER IT-STATION-COUNT.
024500
024600 2110-EXIT.
024700     EXIT.
024800
024900 2111-CHECK-ONE-STATION.
025000     IF  IT-STA-NOT-VISITED(IT-STA-IDX) AND
025100         IT-STA-IS-FINITE(IT-STA-IDX)
025200         IF  WS-MIN-NOT-FOUND OR
025300             IT-STA-DISTANCE(IT-STA-IDX) LESS THAN WS-MIN-DISTANCE
025400             MOVE 'Y'             TO WS-MIN-FOUND
025500             MOVE IT-STA-DISTANCE(IT-STA-IDX) TO WS-MIN-DISTANCE
025600             SET WS-MIN-STA-IDX   TO IT-STA-IDX
025700         END-IF
025800     END-IF.
025900
026000 2111-EXIT.
026100     EXIT.
026200
026300*****************************************************************
026400* Relax every section leaving the just-settled station.          *
026500*****************************************************************
026600 2200-RELAX-EDGES.
026700     PERFORM 2210-RELAX-ONE-SECTION THRU 2210-EXIT
026800         VARYING IT-SEC-IDX FROM 1 BY 1
026900         UNTIL IT-SEC-IDX GREATER IT-SECTION-COUNT.
027000
027100 2200-EXIT.
027200     EXIT.
027300
027400 2210-RELAX-ONE-SECTION.
027500     IF  IT-TS-START-STA(IT-SEC-IDX) EQUAL
027600         IT-STA-NAME(WS-MIN-STA-IDX)
027700         MOVE IT-TS-ARRIVE-STA(IT-SEC-IDX) TO
027800                                  WS-STATION-NAME-TO-FIND
027900         PERFORM 1020-FIND-STATION-BY-NAME THRU 1020-EXIT
028000         IF  WS-FOUND-STA-IDX NOT EQUAL ZERO
028100             SET WS-TARGET-STA-IDX TO WS-FOUND-STA-IDX
028200             COMPUTE WS-CANDIDATE-DIST =
028300                     IT-STA-DISTANCE(WS-MIN-STA-IDX) +
028400                     IT-TS-DISTANCE(IT-SEC-IDX)
028500             SET IT-STA-IDX         TO WS-TARGET-STA-IDX
028600             IF  IT-STA-IS-INFINITE(IT-STA-IDX) OR
028700                 WS-CANDIDATE-DIST LESS THAN
028800                                 IT-STA-DISTANCE(IT-STA-IDX)
028900                 MOVE WS-CANDIDATE-DIST TO
029000                                 IT-STA-DISTANCE(IT-STA-IDX)
029100                 MOVE 'N'               TO
029200                                 IT-STA-INFINITE(IT-STA-IDX)
029300                 SET IT-STA-PREV-SECTION(IT-STA-IDX) TO IT-SEC-IDX
029400             END-IF
029500         END-IF
029600     END-IF.
029700
029800 2210-EXIT.
029900     EXIT.
030000
030100*****************************************************************
030200* Either walk IT-STA-PREV-SECTION back from the arrival station  *
030300* and emit the path forward, or - arrival left infinite, no      *
030400* path exists - abort with IT-AB-PATH-NOT-FOUND.                 *
030500*****************************************************************
030600 3000-BUILD-RESULT.
030700     SET IT-STA-IDX TO WS-ARRIVE-STA-IDX.
030800
030900     IF  IT-STA-IS-FINITE(IT-STA-IDX)
031000         MOVE 'Y'                 TO IT-ROUTE-FOUND
031100         PERFORM 3100-WALK-BACKWARD THRU 3100-EXIT
031200         PERFORM 3200-EMIT-FORWARD  THRU 3200-EXIT
031300     ELSE
031400         MOVE 03                  TO IT-ABORT-CODE
031500         MOVE 'Y'                 TO IT-ABORT-SWITCH
031600         MOVE 'no path between requested stations'
031700                                  TO IT-ABORT-DETAIL.
031800
031900 3000-EXIT.
032000     EXIT.
032100
032200 3100-WALK-BACKWARD.
032300     MOVE ZERO TO WS-PATH-COUNT.
032400     SET WS-WALK-STA-IDX TO WS-ARRIVE-STA-IDX.
032500
032600     PERFORM 3110-WALK-ONE-STEP THRU 3110-EXIT
032700         WITH TEST BEFORE
032800         UNTIL WS-WALK-STA-IDX EQUAL WS-START-STA-IDX.
032900
033000 3100-EXIT.
033100     EXIT.
033200
033300 3110-WALK-ONE-STEP.
033400     SET IT-STA-IDX TO WS-WALK-STA-IDX.
033500     SET IT-SEC-IDX TO IT-STA-PREV-SECTION(IT-STA-IDX).
033600
033700     ADD 1 TO WS-PATH-COUNT.
033800     SET WS-PATH-IDX TO WS-PATH-COUNT.
033900     SET WS-PATH-SEC-IDX(WS-PATH-IDX) TO IT-SEC-IDX.
034000
034100     MOVE IT-TS-START-STA(IT-SEC-IDX) TO WS-STATION-NAME-TO-FIND.
034200     PERFORM 1020-FIND-STATION-BY-NAME THRU 1020-EXIT.
034300     SET WS-WALK-STA-IDX TO WS-FOUND-STA-IDX.
034400
034500 3110-EXIT.
034600     EXIT.
034700
034800*****************************************************************
034900* Drain the stack in reverse - start-to-arrival order - into     *
035000* IT-ROUTE-RESULT-TABLE, accumulating the control-break totals. *
035100*****************************************************************
035200 3200-EMIT-FORWARD.
035300     PERFORM 3210-EMIT-ONE-ROW THRU 3210-EXIT
035400         VARYING WS-EMIT-IDX FROM WS-PATH-COUNT BY -1
035500         UNTIL WS-EMIT-IDX LESS THAN 1.
035600
035700 3200-EXIT.
035800     EXIT.
035900
036000 3210-EMIT-ONE-ROW.
036100     SET WS-PATH-IDX TO WS-EMIT-IDX.
036200     SET IT-SEC-IDX  TO WS-PATH-SEC-IDX(WS-PATH-IDX).
036300
036400     ADD 1 TO IT-ROUTE-SECTION-COUNT.
036500     SET IT-ROUTE-IDX TO IT-ROUTE-SECTION-COUNT.
036600
036700     MOVE IT-TS-START-STA(IT-SEC-IDX)    TO
036800                             IT-RR-START-STA(IT-ROUTE-IDX).
036900     MOVE IT-TS-ARRIVE-STA(IT-SEC-IDX)   TO
037000                             IT-RR-ARRIVE-STA(IT-ROUTE-IDX).
037100     MOVE IT-TS-DISTANCE(IT-SEC-IDX)     TO
037200                             IT-RR-DISTANCE(IT-ROUTE-IDX).
037300     MOVE IT-TS-DURATION-SEC(IT-SEC-IDX) TO
037400                             IT-RR-DURATION-SEC(IT-ROUTE-IDX).
037500     MOVE IT-TS-LINE-NAME(IT-SEC-IDX)    TO
037600                             IT-RR-LINE-NAME(IT-ROUTE-IDX).
037700     MOVE IT-TS-LINE-VARIANT(IT-SEC-IDX) TO
037800                             IT-RR-LINE-VARIANT(IT-ROUTE-IDX).
037900
038000     ADD IT-TS-DISTANCE(IT-SEC-IDX)      TO IT-ROUTE-TOTAL-DIST.
038100     ADD IT-TS-DURATION-SEC(IT-SEC-IDX)  TO
038200                                         IT-ROUTE-TOTAL-DUR-SEC.
038300
038400 3210-EXIT.
038500     EXIT.
