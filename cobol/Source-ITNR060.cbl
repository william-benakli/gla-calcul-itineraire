000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ITNR060.
000300 AUTHOR.        M. H. RATLIFF.
000400 INSTALLATION.  CAPITAL REGION TRANSIT AUTHORITY - ISD.
000500 DATE-WRITTEN.  1989-08-30.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - CRTA INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ITNR060 - ITINERARY-REPORT WRITER                             *
001100*                                                               *
001200* Last step of every run.  ITNR001 CALLs this program whether   *
001300* or not IT-ABORT-SWITCH is set, so ITNR060 decides for itself  *
001400* which of the two shapes the report takes:                     *
001500*                                                                *
001600*   - normal run:  header block (network file loaded, record    *
001700*     count, distinct line count), the shortest-path section     *
001800*     (one line per IT-ROUTE-ROW, start to arrival, in travel     *
001900*     order) with a trailing control-break total line, and -      *
002000*     when ITNR040 built one - the departure/arrival timetable   *
002100*     section for the requested line/variant/arrival station.   *
002200*   - abort run:  header block followed by one error line        *
002300*     naming IT-ABORT-CODE's reason text (off IT-AB-TEXT-ROW)    *
002400*     and the IT-ABORT-DETAIL that went with it.  No path or     *
002500*     timetable section is attempted - the tables behind them   *
002600*     were never filled in, or were filled in against bad data. *
002700*                                                                *
002800* Date       UserID   Ref       Description                CR0204*
002900* ---------- -------- --------- -------------------------- ------*
003000* 1989-08-30 MHR      CR0204    Original program.          CR0204*
003100* 1994-08-22 CLB      CR0398    Error line now prints        CR0398*
003200*                               IT-ABORT-DETAIL as well as        *
003300*                               the canned reason text - a bare  *
003400*                               reason code was not enough to     *
003500*                               chase a bad NETWORK-SECTIONS      *
003600*                               card back to the offending line. *
003700* 1998-11-09 MHR      Y2K-03    Y2K date-window review -    Y2K-03*
003800*                               no date fields printed here.     *
003900* 2004-09-14 TJK      CR0812    Header block now shows the   CR0812*
004000*                               loaded record count and the      *
004100*                               distinct line count, off the      *
004200*                               two new LINKAGE parameters.      *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS IT-NUMERIC-CLASS IS '0' THRU '9'
004900     SWITCH-1 IS IT-UPSI-1 ON STATUS IT-UPSI-1-ON
005000                            OFF STATUS IT-UPSI-1-OFF.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT ITINERARY-REPORT-FILE ASSIGN TO ITINRPT
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-RPT-FILE-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  ITINERARY-REPORT-FILE
006100     RECORDING MODE IS F.
006200 01  ITINERARY-REPORT-LINE          PIC  X(132).
006300
006400 WORKING-STORAGE SECTION.
006500
006600*****************************************************************
006700* Define Constant and Define Storage.                           *
006800*****************************************************************
006900
007000 01  WS-RPT-FILE-STATUS             PIC  X(02) VALUE SPACES.
007100     88  WS-RPT-FILE-OK                    VALUE '00'.
007200
007300* The program has no way to ask z/OS for NETWORK-SECTIONS' real
007400* dataset name once ITNR010 has already closed it - the DD name
007500* is the only identifier carried this far, so it is what prints.
007600 01  WS-NETWORK-FILE-NAME           PIC  X(08) VALUE 'NETWKIN'.
007700
007800 01  WS-PRINT-LINE                  PIC  X(132) VALUE SPACES.
007900
008000 01  WS-HEADER-LINE REDEFINES WS-PRINT-LINE.
008100     05  WH-LABEL                   PIC  X(24).
008200     05  WH-VALUE                   PIC  X(40).
008300     05  FILLER                     PIC  X(68).
008400
008500 01  WS-PATH-ROW-LINE REDEFINES WS-PRINT-LINE.
008600     05  WPR-START-STA              PIC  X(40).
008700     05  FILLER                     PIC  X(02).
008800     05  WPR-ARRIVE-STA             PIC  X(40).
008900     05  FILLER                     PIC  X(02).
009000     05  WPR-LINE-NAME              PIC  X(20).
009100     05  FILLER                     PIC  X(02).
009200     05  WPR-LINE-VARIANT           PIC  X(02).
009300     05  FILLER                     PIC  X(02).
009400     05  WPR-DISTANCE               PIC  X(12).
009500     05  FILLER                     PIC  X(02).
009600     05  WPR-DURATION               PIC  X(06).
009700     05  FILLER                     PIC  X(02).
009800
009900 01  WS-TOTAL-LINE REDEFINES WS-PRINT-LINE.
010000     05  WTL-LABEL                  PIC  X(22).
010100     05  WTL-DISTANCE               PIC  X(12).
010200     05  FILLER                     PIC  X(02).
010300     05  WTL-DURATION               PIC  X(06).
010400     05  FILLER                     PIC  X(90).
010500
010600 01  WS-TIMETABLE-HEADER-LINE REDEFINES WS-PRINT-LINE.
010700     05  WTH-LINE-NAME              PIC  X(20).
010800     05  FILLER                     PIC  X(02).
010900     05  WTH-LINE-VARIANT           PIC  X(02).
011000     05  FILLER                     PIC  X(02).
011100     05  WTH-START-STA              PIC  X(40).
011200     05  FILLER                     PIC  X(66).
011300
011400 01  WS-TIMETABLE-ROW-LINE REDEFINES WS-PRINT-LINE.
011500     05  WTT-DEPART-TEXT            PIC  X(08).
011600     05  FILLER                     PIC  X(04).
011700     05  WTT-ARRIVE-TEXT            PIC  X(08).
011800     05  FILLER                     PIC  X(112).
011900
012000 01  WS-EDIT-FIELDS.
012100     05  WS-EDIT-DISTANCE           PIC  ZZZ,ZZ9.99.
012200     05  WS-EDIT-DURATION           PIC  ZZZ,ZZ9.
012300     05  WS-EDIT-VARIANT            PIC  Z9.
012400     05  WS-EDIT-COUNT              PIC  ZZZ,ZZ9.
012500
012600 01  WS-TIME-TEXT-WORK.
012700     05  WS-TF-HOUR-TXT             PIC  99.
012800     05  FILLER                     PIC  X VALUE ':'.
012900     05  WS-TF-MIN-TXT              PIC  99.
013000     05  FILLER                     PIC  X VALUE ':'.
013100     05  WS-TF-SEC-TXT              PIC  99.
013200
013300 01  WS-TIME-TEXT-ALTERNATE REDEFINES WS-TIME-TEXT-WORK.
013400     05  FILLER                     PIC  X(08).
013500
013600 01  WS-RETURNED-TIME-TEXT          PIC  X(08) VALUE SPACES.
013700
013800 01  WS-PRINT-COUNTERS.
013900     05  WS-PATH-ROWS-PRINTED        PIC S9(05) COMP VALUE ZERO.
014000     05  WS-TT-ROWS-PRINTED          PIC S9(03) COMP VALUE ZERO.
014100
014200 LINKAGE SECTION.
014300     COPY ITNRPRM.
014400     COPY ITNRKEY.
014500* IT-SECTION-TABLE itself never crosses the CALL into this
014600* program - only IT-SECTION-COUNT, off IT-SECTION-TABLE-CONTROL,
014700* is needed for the header block.  This byte view is left here
014800* anyway, same as the other CALLed programs, against the day a
014900* report complaint needs a raw look at what ITNR010 built.
015000 01  IT-SECTION-TABLE-DEBUG REDEFINES IT-SECTION-TABLE.
015100     05  FILLER                     PIC  X(16000).
015200     COPY ITNRLIN.
015300     COPY ITNRMSG.
015400
015500 PROCEDURE DIVISION USING IT-RUN-PARAMETERS
015600                           IT-SECTION-TABLE-CONTROL
015700                           IT-LINE-TABLE-CONTROL
015800                           IT-ROUTE-RESULT-CONTROL
015900                           IT-ROUTE-RESULT-TABLE
016000                           IT-TIMETABLE-CONTROL
016100                           IT-TIMETABLE-ROW-TABLE
016200                           IT-ABORT-FLAGS.
016300
016400*****************************************************************
016500* Main process.                                                 *
016600*****************************************************************
016700     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
016800     PERFORM 2000-PRINT-HEADER       THRU 2000-EXIT.
016900
017000     IF  IT-ABORT-IS-PENDING
017100         PERFORM 3000-PRINT-ERROR-LINE THRU 3000-EXIT
017200     ELSE
017300         PERFORM 4000-PRINT-PATH-SECTION THRU 4000-EXIT
017400         IF  IT-TT-ROW-COUNT GREATER ZERO
017500             PERFORM 5000-PRINT-TIMETABLE THRU 5000-EXIT.
017600
017700     PERFORM 8000-WRAP-UP             THRU 8000-EXIT.
017800     GOBACK.
017900
018000*****************************************************************
018100* Open the report and leave it positioned for the header block. *
018200*****************************************************************
018300 1000-INITIALIZE.
018400     OPEN OUTPUT ITINERARY-REPORT-FILE.
018500     IF  NOT WS-RPT-FILE-OK
018600         DISPLAY 'ITNR060 - ITINRPT WILL NOT OPEN, STATUS '
018700                 WS-RPT-FILE-STATUS.
018800
018900 1000-EXIT.
019000     EXIT.
019100
019200*****************************************************************
019300* Header block - network file loaded, record count, distinct    *
019400* line count (CR0812).                                           *
019500*****************************************************************
019600 2000-PRINT-HEADER.
019700     MOVE SPACES               TO WS-PRINT-LINE.
019800     MOVE 'GLA CALCUL ITINERAIRE' TO WH-LABEL.
019900     WRITE ITINERARY-REPORT-LINE FROM WS-PRINT-LINE.
020000
020100     MOVE SPACES               TO WS-PRINT-LINE.
020200     MOVE 'NETWORK FILE'       TO WH-LABEL.
020300     MOVE WS-NETWORK-FILE-NAME TO WH-VALUE.
020400     WRITE ITINERARY-REPORT-LINE FROM WS-PRINT-LINE.
020500
020600     MOVE SPACES               TO WS-PRINT-LINE.
020700     MOVE 'SECTIONS LOADED'    TO WH-LABEL.
020800     MOVE IT-SECTION-COUNT     TO WS-EDIT-COUNT.
020900     MOVE WS-EDIT-COUNT        TO WH-VALUE.
021000     WRITE ITINERARY-REPORT-LINE FROM WS-PRINT-LINE.
021100
021200     MOVE SPACES               TO WS-PRINT-LINE.
021300     MOVE 'DISTINCT LINES'     TO WH-LABEL.
021400     MOVE IT-LINE-COUNT        TO WS-EDIT-COUNT.
021500     MOVE WS-EDIT-COUNT        TO WH-VALUE.
021600     WRITE ITINERARY-REPORT-LINE FROM WS-PRINT-LINE.
021700
021800     MOVE SPACES               TO WS-PRINT-LINE.
021900     WRITE ITINERARY-REPORT-LINE FROM WS-PRINT-LINE.
022000
022100 2000-EXIT.
022200     EXIT.
022300
022400*****************************************************************
022500* Abort run - one error line, canned reason text off            *
022600* IT-AB-TEXT-ROW plus the IT-ABORT-DETAIL that went with it.     *
022700*****************************************************************
022800 3000-PRINT-ERROR-LINE.
022900     SET IT-AB-IDX              TO IT-ABORT-CODE.
023000
023100     MOVE SPACES                TO WS-PRINT-LINE.
023200     MOVE 'RUN ABORTED -'       TO WH-LABEL.
023300     MOVE IT-AB-TEXT-ROW(IT-AB-IDX) TO WH-VALUE.
023400     WRITE ITINERARY-REPORT-LINE FROM WS-PRINT-LINE.
023500
023600     MOVE SPACES                TO WS-PRINT-LINE.
023700     MOVE 'DETAIL'              TO WH-LABEL.
023800     MOVE IT-ABORT-DETAIL       TO WH-VALUE.
023900     WRITE ITINERARY-REPORT-LINE FROM WS-PRINT-LINE.
024000
024100 3000-EXIT.
024200     EXIT.
024300
024400*****************************************************************
024500* Shortest-path section - one IT-ROUTE-ROW per line, travel      *
024600* order, then the control-break total line.                      *
024700*****************************************************************
024800 4000-PRINT-PATH-SECTION.
024900     MOVE SPACES                TO WS-PRINT-LINE.
025000     MOVE 'START STATION'       TO WH-LABEL.
025100     MOVE IT-RP-START-STATION   TO WH-VALUE.
025200     WRITE ITINERARY-REPORT-LINE FROM WS-PRINT-LINE.
025300
025400     MOVE SPACES                TO WS-PRINT-LINE.
025500     MOVE 'ARRIVAL STATION'     TO WH-LABEL.
025600     MOVE IT-RP-ARRIVE-STATION  TO WH-VALUE.
025700     WRITE ITINERARY-REPORT-LINE FROM WS-PRINT-LINE.
025800
025900     PERFORM 4100-PRINT-ONE-PATH-ROW THRU 4100-EXIT
026000         VARYING IT-ROUTE-IDX FROM 1 BY 1
026100         UNTIL IT-ROUTE-IDX GREATER IT-ROUTE-SECTION-COUNT.
026200
026300     MOVE SPACES                TO WS-PRINT-LINE.
026400     MOVE 'TOTAL'               TO WTL-LABEL.
026500     MOVE IT-ROUTE-TOTAL-DIST   TO WS-EDIT-DISTANCE.
026600     MOVE WS-EDIT-DISTANCE      TO WTL-DISTANCE.
026700     MOVE IT-ROUTE-TOTAL-DUR-SEC TO WS-EDIT-DURATION.
026800     MOVE WS-EDIT-DURATION      TO WTL-DURATION.
026900     WRITE ITINERARY-REPORT-LINE FROM WS-PRINT-LINE.
027000
027100     MOVE SPACES                TO WS-PRINT-LINE.
027200     MOVE 'SECTIONS IN PATH'    TO WH-LABEL.
027300     MOVE WS-PATH-ROWS-PRINTED  TO WS-EDIT-COUNT.
027400     MOVE WS-EDIT-COUNT         TO WH-VALUE.
027500     WRITE ITINERARY-REPORT-LINE FROM WS-PRINT-LINE.
027600
027700 4000-EXIT.
027800     EXIT.
027900
028000 4100-PRINT-ONE-PATH-ROW.
028100     MOVE SPACES                TO WS-PRINT-LINE.
028200     MOVE IT-RR-START-STA(IT-ROUTE-IDX)   TO WPR-START-STA.
028300     MOVE IT-RR-ARRIVE-STA(IT-ROUTE-IDX)  TO WPR-ARRIVE-STA.
028400     MOVE IT-RR-LINE-NAME(IT-ROUTE-IDX)   TO WPR-LINE-NAME.
028500     MOVE IT-RR-LINE-VARIANT(IT-ROUTE-IDX) TO WS-EDIT-VARIANT.
028600     MOVE WS-EDIT-VARIANT                 TO WPR-LINE-VARIANT.
028700     MOVE IT-RR-DISTANCE(IT-ROUTE-IDX)     TO WS-EDIT-DISTANCE.
028800     MOVE WS-EDIT-DISTANCE                 TO WPR-DISTANCE.
028900     MOVE IT-RR-DURATION-SEC(IT-ROUTE-IDX)  TO WS-EDIT-DURATION.
029000     MOVE WS-EDIT-DURATION                  TO WPR-DURATION.
029100     WRITE ITINERARY-REPORT-LINE FROM WS-PRINT-LINE.
029200     ADD 1 TO WS-PATH-ROWS-PRINTED.
029300
029400 4100-EXIT.
029500     EXIT.
029600
029700*****************************************************************
029800* Timetable section - the departure/arrival demonstration       *
029900* ITNR040 built for the requested line/variant/arrival station. *
030000*****************************************************************
030100 5000-PRINT-TIMETABLE.
030200     MOVE SPACES                TO WS-PRINT-LINE.
030300     MOVE IT-RP-LINE-NAME       TO WTH-LINE-NAME.
030400     MOVE IT-RP-LINE-VARIANT    TO WS-EDIT-VARIANT.
030500     MOVE WS-EDIT-VARIANT       TO WTH-LINE-VARIANT.
030600     MOVE IT-RP-START-STATION   TO WTH-START-STA.
030700     WRITE ITINERARY-REPORT-LINE FROM WS-PRINT-LINE.
030800
030900     PERFORM 5100-PRINT-ONE-TT-ROW THRU 5100-EXIT
031000         VARYING IT-TT-IDX FROM 1 BY 1
031100         UNTIL IT-TT-IDX GREATER IT-TT-ROW-COUNT.
031200
031300     MOVE SPACES                TO WS-PRINT-LINE.
031400     MOVE 'DEPARTURES SHOWN'    TO WH-LABEL.
031500     MOVE WS-TT-ROWS-PRINTED    TO WS-EDIT-COUNT.
031600     MOVE WS-EDIT-COUNT         TO WH-VALUE.
031700     WRITE ITINERARY-REPORT-LINE FROM WS-PRINT-LINE.
031800
031900 5000-EXIT.
032000     EXIT.
032100
032200 5100-PRINT-ONE-TT-ROW.
032300     MOVE IT-TT-DEPART-HOUR(IT-TT-IDX) TO WS-TF-HOUR-TXT.
032400     MOVE IT-TT-DEPART-MIN(IT-TT-IDX)  TO WS-TF-MIN-TXT.
032500     MOVE IT-TT-DEPART-SEC(IT-TT-IDX)  TO WS-TF-SEC-TXT.
032600     MOVE WS-TIME-TEXT-WORK             TO WS-RETURNED-TIME-TEXT.
032700
032800     MOVE SPACES                        TO WS-PRINT-LINE.
032900     MOVE WS-RETURNED-TIME-TEXT          TO WTT-DEPART-TEXT.
033000
033100     MOVE IT-TT-ARRIVE-HOUR(IT-TT-IDX)  TO WS-TF-HOUR-TXT.
033200     MOVE IT-TT-ARRIVE-MIN(IT-TT-IDX)   TO WS-TF-MIN-TXT.
033300     MOVE IT-TT-ARRIVE-SEC(IT-TT-IDX)   TO WS-TF-SEC-TXT.
033400     MOVE WS-TIME-TEXT-WORK             TO WS-RETURNED-TIME-TEXT.
033500
033600     MOVE WS-RETURNED-TIME-TEXT          TO WTT-ARRIVE-TEXT.
033700     WRITE ITINERARY-REPORT-LINE FROM WS-PRINT-LINE.
033800     ADD 1 TO WS-TT-ROWS-PRINTED.
033900
034000 5100-EXIT.
034100     EXIT.
034200
034300*****************************************************************
034400* Close the report.                                              *
034500*****************************************************************
034600 8000-WRAP-UP.
034700     CLOSE ITINERARY-REPORT-FILE.
034800
034900 8000-EXIT.
035000     EXIT.
