000100*****************************************************************
000200* ITNRPRM  -  Run-parameter card layout                         *
000300*                                                               *
000400* GLA Calcul Itineraire - transit network batch                 *
000500*                                                               *
000600* One IT-RUN-PARAMETERS group, loaded by ITNR001 from the       *
000700* PARMIN control card and passed on the CALL USING chain to     *
000800* ITNR020 (shortest path), ITNR040 (timetable) and ITNR060      *
000900* (report) so the requested start/arrival station and the      *
001000* requested line/variant/arrival-station for the timetable      *
001100* demonstration only have to be keyed once per run.             *
001200*                                                               *
001300* Date       UserID   Ref       Description                CR0107*
001400* ---------- -------- --------- -------------------------- ------*
001500* 1988-02-15 MHR      CR0107    Original copybook.         CR0107*
001600* 1998-11-09 MHR      Y2K-03    Y2K date-window review -    Y2K-03*
001700*                               no 2-digit year fields here.      *
001800*****************************************************************
001900
002000 01  IT-RUN-PARAMETERS.
002100     05  IT-RP-START-STATION    PIC  X(40).
002200     05  IT-RP-ARRIVE-STATION   PIC  X(40).
002300     05  IT-RP-LINE-NAME        PIC  X(20).
002400     05  IT-RP-LINE-VARIANT     PIC  9(02).
002500     05  IT-RP-TARGET-ARRIVE-STA
002600                                PIC  X(40).
002700     05  FILLER                 PIC  X(10).
