000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ITNR010.
000300 AUTHOR.        M. H. RATLIFF.
000400 INSTALLATION.  CAPITAL REGION TRANSIT AUTHORITY - ISD.
000500 DATE-WRITTEN.  1988-03-02.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - CRTA INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ITNR010 - NETWORK-SECTIONS CSV PARSER AND LOADER               *
001100*                                                               *
001200* Reads the NETWORK-SECTIONS file, one semicolon-delimited CSV   *
001300* row per physical line, and builds three in-memory tables for  *
001400* the rest of the run:                                          *
001500*                                                                *
001600*   IT-STATION-TABLE - one row per distinct station name.       *
001700*   IT-SECTION-TABLE - one row per parsed CSV record; this one  *
001800*        table is the start-to-arrival adjacency list used by   *
001900*        ITNR020 and the per-line section set used by ITNR030.  *
002000*   IT-LINE-TABLE    - one row per distinct (name, variant).    *
002100*                                                                *
002200* Any field that will not parse - bad coordinate, bad "mm:ss",  *
002300* bad distance, bad line/variant token - fails the WHOLE load;  *
002400* there is no skip-bad-row mode - this shop tried that once and  *
002500* spent a week chasing a route that silently skipped a section.  *
002600* On a parse failure this program sets IT-ABORT-SWITCH and       *
002700* returns immediately without finishing the file.                *
002800*                                                                *
002900* Date       UserID   Ref       Description                CR0107*
003000* ---------- -------- --------- -------------------------- ------*
003100* 1988-03-02 MHR      CR0107    Original program.          CR0107*
003200* 1991-09-16 MHR      CR0288    Widened the raw CSV card    CR0288*
003300*                               to 256 bytes after a long        *
003400*                               line-name complaint from dispatch.*
003500* 1994-08-22 CLB      CR0398    UNSTRING of the distance     CR0398*
003600*                               field now rejects a missing       *
003700*                               decimal point instead of looping. *
003800* 1998-11-09 MHR      Y2K-03    Y2K date-window review -     Y2K-03*
003900*                               no date fields parsed here.       *
004000* 2002-03-18 PDS      CR0711    Coordinate parsing now uses  CR0711*
004100*                               the same whole/frac split as      *
004200*                               distance (folded into 2215-).     *
004300* 2004-06-30 CLB      CR0802    2610/2620 no longer collapse  CR0802*
004400*                               the table scan to IT-xxx-COUNT -       *
004500*                               the matched row's own subscript         *
004600*                               is now captured and restored.            *
004700* 2006-01-11 TJK      CR0813    Added a byte view of the       CR0813*
004800*                               distance work field for the        *
004900*                               same kind of dump CR0398 needed.   *
005000*****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CLASS IT-NUMERIC-CLASS IS '0' THRU '9'
005500     SWITCH-1 IS IT-UPSI-1 ON STATUS IT-UPSI-1-ON
005600                            OFF STATUS IT-UPSI-1-OFF.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT NETWORK-SECTIONS-FILE  ASSIGN TO NETWKIN
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-NETWORK-FILE-STATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  NETWORK-SECTIONS-FILE
006700     RECORDING MODE IS F.
006800 01  NETWORK-SECTION-CARD           PIC  X(256).
006900
007000 01  NETWORK-SECTION-CARD-ALT REDEFINES NETWORK-SECTION-CARD
007100                                     PIC  X(256).
007200
007300 WORKING-STORAGE SECTION.
007400
007500*****************************************************************
007600* Define Constant and Define Storage.                           *
007700*****************************************************************
007800
007900 01  WS-NETWORK-FILE-STATUS         PIC  X(02) VALUE SPACES.
008000     88  WS-NETWORK-FILE-OK                VALUE '00'.
008100
008200 01  WS-NETWORK-EOF-SWITCH          PIC  X(01) VALUE 'N'.
008300     88  WS-NETWORK-NOT-EOF                 VALUE 'N'.
008400     88  WS-NETWORK-IS-EOF                  VALUE 'Y'.
008500
008600 01  WS-PARSE-OK-SWITCH              PIC  X(01) VALUE 'Y'.
008700     88  WS-PARSE-IS-OK                      VALUE 'Y'.
008800     88  WS-PARSE-FAILED                     VALUE 'N'.
008900
009000 01  WS-FIELD-COUNT                  PIC S9(02) COMP VALUE ZERO.
009100 01  WS-TOKEN-COUNT                  PIC S9(02) COMP VALUE ZERO.
009200
009300 01  WS-DURATION-MM-TXT               PIC  X(02) VALUE SPACES.
009400 01  WS-DURATION-SS-TXT               PIC  X(02) VALUE SPACES.
009500 01  WS-DURATION-MM                   PIC  9(02) VALUE ZERO.
009600 01  WS-DURATION-SS                   PIC  9(02) VALUE ZERO.
009700
009800 01  WS-LINE-BASE-NAME-TXT            PIC  X(20) VALUE SPACES.
009900 01  WS-VARIANT-LITERAL-TXT           PIC  X(20) VALUE SPACES.
010000 01  WS-VARIANT-NUMBER-TXT            PIC  X(02) VALUE SPACES.
010100 01  WS-VARIANT-NUMBER                PIC  9(02) VALUE ZERO.
010200
010300*****************************************************************
010400* One shared whole/frac splitter, used for the distance field    *
010500* and for all four coordinate halves - move the raw text into    *
010600* WS-GENERIC-DECIMAL-TEXT, PERFORM 2215-, read the answer back    *
010700* out of WS-GENERIC-DECIMAL-VALUE through the REDEFINES.          *
010800*****************************************************************
010900 01  WS-GENERIC-DECIMAL-TEXT          PIC  X(14) VALUE SPACES.
011000 01  WS-GENERIC-WHOLE-TXT             PIC  X(07) VALUE SPACES.
011100 01  WS-GENERIC-FRAC-TXT              PIC  X(02) VALUE SPACES.
011200
011300 01  WS-GENERIC-DECIMAL-PARTS.
011400     05  WS-GENERIC-WHOLE              PIC  9(07).
011500     05  WS-GENERIC-FRAC               PIC  9(02).
011600
011700 01  WS-GENERIC-DECIMAL-VALUE REDEFINES WS-GENERIC-DECIMAL-PARTS
011800                                     PIC S9(07)V9(02).
011900
012000 01  WS-DISTANCE-VALUE            PIC S9(07)V9(02) VALUE ZERO.
012100
012200*****************************************************************
012300* Byte view used while chasing CR0398 - the decimal editing on  *
012400* WS-DISTANCE-VALUE hid a sign-byte problem until the raw bytes *
012500* were dumped instead of trusting the display.                  *
012600*****************************************************************
012700 01  WS-DISTANCE-VALUE-ALT REDEFINES WS-DISTANCE-VALUE
012800                                PIC  X(09).
012900 01  WS-START-X-VALUE             PIC S9(05)V9(02) VALUE ZERO.
013000 01  WS-START-Y-VALUE             PIC S9(05)V9(02) VALUE ZERO.
013100 01  WS-ARRIVE-X-VALUE            PIC S9(05)V9(02) VALUE ZERO.
013200 01  WS-ARRIVE-Y-VALUE            PIC S9(05)V9(02) VALUE ZERO.
013300
013400 01  WS-STATION-NAME-TO-FIND      PIC  X(40) VALUE SPACES.
013500 01  WS-STATION-X-TO-FIND         PIC S9(05)V9(02) VALUE ZERO.
013600 01  WS-STATION-Y-TO-FIND         PIC S9(05)V9(02) VALUE ZERO.
013700
013800 01  WS-TABLE-SEARCH-SWITCH           PIC  X(01) VALUE 'N'.
013900     88  WS-ROW-WAS-FOUND                    VALUE 'Y'.
014000     88  WS-ROW-NOT-FOUND                     VALUE 'N'.
014100
014200 01  WS-FOUND-STA-IDX                  PIC S9(05) COMP VALUE ZERO.
014300 01  WS-FOUND-LIN-IDX                  PIC S9(04) COMP VALUE ZERO.
014400
014500 LINKAGE SECTION.
014600     COPY ITNRKEY.
014700     COPY ITNRLIN.
014800     COPY ITNRMSG.
014900
015000 PROCEDURE DIVISION USING IT-SECTION-TABLE-CONTROL
015100                           IT-SECTION-TABLE
015200                           IT-STATION-TABLE-CONTROL
015300                           IT-STATION-TABLE
015400                           IT-LINE-TABLE-CONTROL
015500                           IT-LINE-TABLE
015600                           IT-ABORT-FLAGS.
015700
015800*****************************************************************
015900* Main process.                                                 *
016000*****************************************************************
016100     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
016200
016300     IF  IT-NO-ABORT-PENDING
016400         PERFORM 2000-PROCESS-ONE-RECORD  THRU 2000-EXIT
016500                 WITH TEST AFTER
016600                 UNTIL WS-NETWORK-IS-EOF OR IT-ABORT-IS-PENDING.
016700
016800     PERFORM 8000-WRAP-UP             THRU 8000-EXIT.
016900     GOBACK.
017000
017100*****************************************************************
017200* Open the network file and clear the three result tables.      *
017300*****************************************************************
017400 1000-INITIALIZE.
017500     MOVE ZERO                   TO IT-SECTION-COUNT
017600                                     IT-STATION-COUNT
017700                                     IT-LINE-COUNT.
017800
017900     OPEN INPUT NETWORK-SECTIONS-FILE.
018000     IF  NOT WS-NETWORK-FILE-OK
018100         MOVE 03                 TO IT-ABORT-CODE
018200         MOVE 'Y'                TO IT-ABORT-SWITCH
018300         MOVE 'NETWKIN will not open'
018400                                 TO IT-ABORT-DETAIL.
018500
018600 1000-EXIT.
018700     EXIT.
018800
018900*****************************************************************
019000* Read one card, parse it, and fold it into the three tables.   *
019100*****************************************************************
019200 2000-PROCESS-ONE-RECORD.
019300     READ NETWORK-SECTIONS-FILE
019400         AT END
019500             MOVE 'Y'             TO WS-NETWORK-EOF-SWITCH
019600             GO TO 2000-EXIT.
019700
019800     IF  NETWORK-SECTION-CARD EQUAL SPACES
019900         GO TO 2000-EXIT.
020000
020100     MOVE SPACES                  TO IT-CSV-LINE.
020200     MOVE NETWORK-SECTION-CARD    TO IT-CSV-LINE.
020300     MOVE 'Y'                     TO WS-PARSE-OK-SWITCH.
020400
020500     PERFORM 2100-SPLIT-THE-CARD         THRU 2100-EXIT.
020600
020700     IF  WS-PARSE-IS-OK
020800         PERFORM 2200-PARSE-COORDINATES  THRU 2200-EXIT.
020900
021000     IF  WS-PARSE-IS-OK
021100         PERFORM 2300-PARSE-DURATION     THRU 2300-EXIT.
021200
021300     IF  WS-PARSE-IS-OK
021400         PERFORM 2400-PARSE-DISTANCE     THRU 2400-EXIT.
021500
021600     IF  WS-PARSE-IS-OK
021700         PERFORM 2500-PARSE-LINE-VARIANT THRU 2500-EXIT.
021800
021900     IF  WS-PARSE-FAILED
022000         MOVE 01                 TO IT-ABORT-CODE
022100         MOVE 'Y'                TO IT-ABORT-SWITCH
022200         MOVE IT-CSV-LINE(1:60)   TO IT-ABORT-DETAIL
022300         GO TO 2000-EXIT.
022400
022500     PERFORM 2600-STORE-SECTION          THRU 2600-EXIT.
022600
022700 2000-EXIT.
022800     EXIT.
022900
023000*****************************************************************
023100* Split the CSV card on ";" into the 7 logical fields.           *
023200*****************************************************************
023300 2100-SPLIT-THE-CARD.
023400     MOVE SPACES TO IT-CSV-FIELDS.
023500     MOVE ZERO   TO WS-FIELD-COUNT.
023600
023700     UNSTRING IT-CSV-LINE DELIMITED BY ';'
023800         INTO IT-CSV-START-NAME
023900              IT-CSV-START-COORD
024000              IT-CSV-ARRIVE-NAME
024100              IT-CSV-ARRIVE-COORD
024200              IT-CSV-LINE-VARIANT-TXT
024300              IT-CSV-DURATION
024400              IT-CSV-DISTANCE
024500         TALLYING IN WS-FIELD-COUNT.
024600
024700     IF  WS-FIELD-COUNT NOT EQUAL 7
024800         MOVE 'N'                 TO WS-PARSE-OK-SWITCH
024900     ELSE
025000         IF  IT-CSV-START-NAME   EQUAL SPACES  OR
025100             IT-CSV-ARRIVE-NAME  EQUAL SPACES
025200             MOVE 'N'             TO WS-PARSE-OK-SWITCH.
025300
025400 2100-EXIT.
025500     EXIT.
025600
025700*****************************************************************
025800* Split each "x,y" coordinate pair on "," and convert both       *
025900* halves through 2215-.  Coordinates ride on the STATION row     *
026000* but are not themselves used by the shortest-path or            *
026100* line-timing logic - only the numeric-format check matters.    *
026200*****************************************************************
026300 2200-PARSE-COORDINATES.
026400     MOVE ZERO TO WS-TOKEN-COUNT.
026500     UNSTRING IT-CSV-START-COORD DELIMITED BY ','
026600         INTO IT-CSV-START-X IT-CSV-START-Y
026700         TALLYING IN WS-TOKEN-COUNT.
026800     IF  WS-TOKEN-COUNT NOT EQUAL 2
026900         MOVE 'N' TO WS-PARSE-OK-SWITCH.
027000
027100     IF  WS-PARSE-IS-OK
027200         MOVE IT-CSV-START-X      TO WS-GENERIC-DECIMAL-TEXT
027300         PERFORM 2215-SPLIT-DECIMAL-FIELD THRU 2215-EXIT
027400         IF  WS-PARSE-IS-OK
027500             MOVE WS-GENERIC-DECIMAL-VALUE TO WS-START-X-VALUE.
027600
027700     IF  WS-PARSE-IS-OK
027800         MOVE IT-CSV-START-Y      TO WS-GENERIC-DECIMAL-TEXT
027900         PERFORM 2215-SPLIT-DECIMAL-FIELD THRU 2215-EXIT
028000         IF  WS-PARSE-IS-OK
028100             MOVE WS-GENERIC-DECIMAL-VALUE TO WS-START-Y-VALUE.
028200
028300     IF  WS-PARSE-IS-OK
028400         MOVE ZERO TO WS-TOKEN-COUNT
028500         UNSTRING IT-CSV-ARRIVE-COORD DELIMITED BY ','
028600             INTO IT-CSV-ARRIVE-X IT-CSV-ARRIVE-Y
028700             TALLYING IN WS-TOKEN-COUNT
028800         IF  WS-TOKEN-COUNT NOT EQUAL 2
028900             MOVE 'N' TO WS-PARSE-OK-SWITCH
029000         END-IF.
029100
029200     IF  WS-PARSE-IS-OK
029300         MOVE IT-CSV-ARRIVE-X     TO WS-GENERIC-DECIMAL-TEXT
029400         PERFORM 2215-SPLIT-DECIMAL-FIELD THRU 2215-EXIT
029500         IF  WS-PARSE-IS-OK
029600             MOVE WS-GENERIC-DECIMAL-VALUE TO WS-ARRIVE-X-VALUE.
029700
029800     IF  WS-PARSE-IS-OK
029900         MOVE IT-CSV-ARRIVE-Y     TO WS-GENERIC-DECIMAL-TEXT
030000         PERFORM 2215-SPLIT-DECIMAL-FIELD THRU 2215-EXIT
030100         IF  WS-PARSE-IS-OK
030200             MOVE WS-GENERIC-DECIMAL-VALUE TO WS-ARRIVE-Y-VALUE.
030300
030400 2200-EXIT.
030500     EXIT.
030600
030700*****************************************************************
030800* Shared whole/frac decimal splitter - "123.45" becomes          *
030900* WS-GENERIC-DECIMAL-VALUE = +123.45 by way of the REDEFINES     *
031000* above.  Used for distance and for every coordinate half.       *
031100*****************************************************************
031200 2215-SPLIT-DECIMAL-FIELD.
031300     MOVE ZERO TO WS-TOKEN-COUNT.
031400
031500     UNSTRING WS-GENERIC-DECIMAL-TEXT DELIMITED BY '.'
031600         INTO WS-GENERIC-WHOLE-TXT WS-GENERIC-FRAC-TXT
031700         TALLYING IN WS-TOKEN-COUNT.
031800
031900     IF  WS-TOKEN-COUNT NOT EQUAL 2         OR
032000         WS-GENERIC-WHOLE-TXT NOT NUMERIC    OR
032100         WS-GENERIC-FRAC-TXT NOT NUMERIC
032200         MOVE 'N'                 TO WS-PARSE-OK-SWITCH
032300     ELSE
032400         MOVE WS-GENERIC-WHOLE-TXT TO WS-GENERIC-WHOLE
032500         MOVE WS-GENERIC-FRAC-TXT  TO WS-GENERIC-FRAC.
032600
032700 2215-EXIT.
032800     EXIT.
032900
033000*****************************************************************
033100* Parse DURATION field "mm:ss" into whole seconds.               *
033200*****************************************************************
033300 2300-PARSE-DURATION.
033400     MOVE ZERO TO WS-TOKEN-COUNT.
033500
033600     UNSTRING IT-CSV-DURATION DELIMITED BY ':'
033700         INTO WS-DURATION-MM-TXT
033800              WS-DURATION-SS-TXT
033900         TALLYING IN WS-TOKEN-COUNT.
034000
034100     IF  WS-TOKEN-COUNT NOT EQUAL 2            OR
034200         WS-DURATION-MM-TXT NOT NUMERIC         OR
034300         WS-DURATION-SS-TXT NOT NUMERIC
034400         MOVE 'N'                 TO WS-PARSE-OK-SWITCH
034500     ELSE
034600         MOVE WS-DURATION-MM-TXT  TO WS-DURATION-MM
034700         MOVE WS-DURATION-SS-TXT  TO WS-DURATION-SS.
034800
034900 2300-EXIT.
035000     EXIT.
035100
035200*****************************************************************
035300* Parse DISTANCE field, e.g. "123.45", through 2215-.            *
035400*****************************************************************
035500 2400-PARSE-DISTANCE.
035600     MOVE IT-CSV-DISTANCE         TO WS-GENERIC-DECIMAL-TEXT.
035700     PERFORM 2215-SPLIT-DECIMAL-FIELD THRU 2215-EXIT.
035800
035900     IF  WS-PARSE-IS-OK
036000         MOVE WS-GENERIC-DECIMAL-VALUE TO WS-DISTANCE-VALUE.
036100
036200 2400-EXIT.
036300     EXIT.
036400
036500*****************************************************************
036600* Parse field #5, "<name> variant <n>", on blanks.              *
036700*****************************************************************
036800 2500-PARSE-LINE-VARIANT.
036900     MOVE ZERO TO WS-TOKEN-COUNT.
037000
037100     UNSTRING IT-CSV-LINE-VARIANT-TXT DELIMITED BY ALL SPACES
037200         INTO WS-LINE-BASE-NAME-TXT
037300              WS-VARIANT-LITERAL-TXT
037400              WS-VARIANT-NUMBER-TXT
037500         TALLYING IN WS-TOKEN-COUNT.
037600
037700     IF  WS-TOKEN-COUNT NOT EQUAL 3         OR
037800         WS-LINE-BASE-NAME-TXT EQUAL SPACES  OR
037900         WS-VARIANT-NUMBER-TXT NOT NUMERIC
038000         MOVE 'N'                 TO WS-PARSE-OK-SWITCH
038100     ELSE
038200         MOVE WS-VARIANT-NUMBER-TXT TO WS-VARIANT-NUMBER.
038300
038400 2500-EXIT.
038500     EXIT.
038600
038700*****************************************************************
038800* Record parsed clean - register its stations, append it to    *
038900* IT-SECTION-TABLE, and fold it into its line's row.              *
039000*****************************************************************
039100 2600-STORE-SECTION.
039200     MOVE IT-CSV-START-NAME       TO WS-STATION-NAME-TO-FIND.
039300     MOVE WS-START-X-VALUE        TO WS-STATION-X-TO-FIND.
039400     MOVE WS-START-Y-VALUE        TO WS-STATION-Y-TO-FIND.
039500     PERFORM 2610-FIND-OR-ADD-STATION THRU 2610-EXIT.
039600
039700     MOVE IT-CSV-ARRIVE-NAME      TO WS-STATION-NAME-TO-FIND.
039800     MOVE WS-ARRIVE-X-VALUE       TO WS-STATION-X-TO-FIND.
039900     MOVE WS-ARRIVE-Y-VALUE       TO WS-STATION-Y-TO-FIND.
040000     PERFORM 2610-FIND-OR-ADD-STATION THRU 2610-EXIT.
040100
040200     ADD 1 TO IT-SECTION-COUNT.
040300     SET IT-SEC-IDX TO IT-SECTION-COUNT.
040400     MOVE IT-CSV-START-NAME       TO IT-TS-START-STA(IT-SEC-IDX).
040500     MOVE IT-CSV-ARRIVE-NAME      TO IT-TS-ARRIVE-STA(IT-SEC-IDX).
040600     MOVE WS-DISTANCE-VALUE       TO IT-TS-DISTANCE(IT-SEC-IDX).
040700     COMPUTE IT-TS-DURATION-SEC(IT-SEC-IDX) =
040800             WS-DURATION-MM * 60 + WS-DURATION-SS.
040900     MOVE WS-LINE-BASE-NAME-TXT   TO IT-TS-LINE-NAME(IT-SEC-IDX).
041000     MOVE WS-VARIANT-NUMBER       TO
041100                                  IT-TS-LINE-VARIANT(IT-SEC-IDX).
041200     MOVE -1                      TO
041300                                  IT-TS-ELAPSED-SEC(IT-SEC-IDX).
041400     MOVE 'N'                     TO
041500                                  IT-TS-ELAPSED-SET(IT-SEC-IDX).
041600
041700     PERFORM 2620-FIND-OR-ADD-LINE THRU 2620-EXIT.
041800
041900 2600-EXIT.
042000     EXIT.
042100
042200*****************************************************************
042300* Register a station by name if this is the first time it has  *
042400* appeared; a repeat name is not an error, just a no-op.         *
042500*****************************************************************
042600 2610-FIND-OR-ADD-STATION.
042700     MOVE 'N' TO WS-TABLE-SEARCH-SWITCH.
042800     MOVE ZERO TO WS-FOUND-STA-IDX.
042900
043000     PERFORM 2611-CHECK-ONE-STATION THRU 2611-EXIT
043100         VARYING IT-STA-IDX FROM 1 BY 1
043200         UNTIL IT-STA-IDX GREATER IT-STATION-COUNT.
043300
043400     IF  WS-ROW-WAS-FOUND
043500         SET IT-STA-IDX TO WS-FOUND-STA-IDX
043600     ELSE
043700         ADD 1 TO IT-STATION-COUNT
043800         SET IT-STA-IDX TO IT-STATION-COUNT
043900         MOVE WS-STATION-NAME-TO-FIND TO IT-STA-NAME(IT-STA-IDX)
044000         MOVE WS-STATION-X-TO-FIND    TO IT-STA-X(IT-STA-IDX)
044100         MOVE WS-STATION-Y-TO-FIND    TO IT-STA-Y(IT-STA-IDX)
044200         MOVE 'Y'                     TO
044300                                  IT-STA-INFINITE(IT-STA-IDX)
044400         MOVE 'N'                     TO
044500                                  IT-STA-VISITED(IT-STA-IDX)
044600         MOVE ZERO                    TO
044700                                  IT-STA-PREV-SECTION(IT-STA-IDX).
044800
044900 2610-EXIT.
045000     EXIT.
045100
045200 2611-CHECK-ONE-STATION.
045300     IF  WS-ROW-NOT-FOUND AND
045400         IT-STA-NAME(IT-STA-IDX) EQUAL WS-STATION-NAME-TO-FIND
045500         MOVE 'Y'           TO WS-TABLE-SEARCH-SWITCH
045600         SET WS-FOUND-STA-IDX TO IT-STA-IDX.
045700
045800 2611-EXIT.
045900     EXIT.
046000
046100*****************************************************************
046200* Find the (name, variant) line row, adding one if this is the  *
046300* first section seen for it.                                      *
046400*****************************************************************
046500 2620-FIND-OR-ADD-LINE.
046600     MOVE 'N' TO WS-TABLE-SEARCH-SWITCH.
046700     MOVE ZERO TO WS-FOUND-LIN-IDX.
046800
046900     PERFORM 2621-CHECK-ONE-LINE THRU 2621-EXIT
047000         VARYING IT-LIN-IDX FROM 1 BY 1
047100         UNTIL IT-LIN-IDX GREATER IT-LINE-COUNT.
047200
047300     IF  WS-ROW-WAS-FOUND
047400         SET IT-LIN-IDX TO WS-FOUND-LIN-IDX
047500     ELSE
047600         ADD 1 TO IT-LINE-COUNT
047700         SET IT-LIN-IDX TO IT-LINE-COUNT
047800         MOVE WS-LINE-BASE-NAME-TXT TO IT-LIN-NAME(IT-LIN-IDX)
047900         MOVE WS-VARIANT-NUMBER     TO IT-LIN-VARIANT(IT-LIN-IDX)
048000         MOVE SPACES                TO
048100                                 IT-LIN-START-STA(IT-LIN-IDX)
048200         MOVE 'N'                   TO
048300                                 IT-LIN-START-SET(IT-LIN-IDX)
048400         MOVE ZERO                  TO
048500                                 IT-LIN-SECTION-COUNT(IT-LIN-IDX)
048600         MOVE ZERO                  TO
048700                                 IT-LIN-DEP-COUNT(IT-LIN-IDX).
048800
048900     ADD 1 TO IT-LIN-SECTION-COUNT(IT-LIN-IDX).
049000
049100 2620-EXIT.
049200     EXIT.
049300
049400 2621-CHECK-ONE-LINE.
049500     IF  WS-ROW-NOT-FOUND                                AND
049600         IT-LIN-NAME(IT-LIN-IDX)
049700                       EQUAL WS-LINE-BASE-NAME-TXT        AND
049800         IT-LIN-VARIANT(IT-LIN-IDX) EQUAL WS-VARIANT-NUMBER
049900         MOVE 'Y'           TO WS-TABLE-SEARCH-SWITCH
050000         SET WS-FOUND-LIN-IDX TO IT-LIN-IDX.
050100
050200 2621-EXIT.
050300     EXIT.
050400
050500*****************************************************************
050600* Close the file and leave the three tables as the unit's       *
050700* output - nothing further to do on a clean end of file.         *
050800*****************************************************************
050900 8000-WRAP-UP.
051000     CLOSE NETWORK-SECTIONS-FILE.
051100
051200 8000-EXIT.
051300     EXIT.
