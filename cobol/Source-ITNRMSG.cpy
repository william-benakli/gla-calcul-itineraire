000100*****************************************************************
000200* ITNRMSG  -  Abort/error condition codes and message texts     *
000300*                                                               *
000400* GLA Calcul Itineraire - transit network batch                 *
000500*                                                               *
000600* A bad NETWORK-SECTIONS record, and a bad start-station          *
000700* assignment against LINE-DEPARTURE-TIMES, are both treated as   *
000800* an all-or-nothing abort of the whole load - there is no         *
000900* skip-bad-record mode.  IT-ABORT-CODE/IT-ABORT-TEXT carry the   *
001000* one failure reason back through ITNR010/020/030/035 to the     *
001100* ITNR001 dispatcher, which has ITNR060 print the one-line        *
001200* error report instead of the sections/timetable blocks.         *
001300*                                                               *
001400* Formerly every one of the load/timing programs carried its    *
001500* own inline copy of this block - folded into one COPY member    *
001600* here so the wording of each condition only has to be           *
001700* maintained in one place.                                       *
001800*                                                               *
001900* Date       UserID   Ref       Description                CR0107*
002000* ---------- -------- --------- -------------------------- ------*
002100* 1988-03-18 MHR      CR0107    Original copybook, folded   CR0107*
002200*                               in from the per-program            *
002300*                               copies of this block.              *
002400* 1994-08-22 CLB      CR0398    Added IT-AB-PATH-NOT-FOUND   CR0398*
002500*                               and IT-AB-ILLEGAL-ARG.              *
002600* 1998-11-09 MHR      Y2K-03    Y2K date-window review -    Y2K-03*
002700*                               no 2-digit year fields here.      *
002800* 2002-04-02 PDS      CR0711    Added the two start-station   CR0711*
002900*                               consistency reasons for the       *
003000*                               LINE-DEPARTURE-TIMES load.         *
003100* 2006-01-11 TJK      CR0813    Dropped IT-AB-UNKNOWN-START-  CR0813*
003200*                               STA (old code 05) - nothing        *
003300*                               ever set it, ITNR035 already      *
003400*                               has its own reason for that       *
003500*                               case.  06/07 renumbered down       *
003600*                               to 05/06, table now 6 rows.        *
003700*****************************************************************
003800
003900 01  IT-ABORT-FLAGS.
004000     05  IT-ABORT-SWITCH        PIC  X(01) VALUE 'N'.
004100         88  IT-NO-ABORT-PENDING        VALUE 'N'.
004200         88  IT-ABORT-IS-PENDING        VALUE 'Y'.
004300     05  IT-ABORT-CODE          PIC  9(02) VALUE ZERO.
004400         88  IT-AB-BAD-CSV-FORMAT       VALUE 01.
004500         88  IT-AB-ILLEGAL-ARG          VALUE 02.
004600         88  IT-AB-PATH-NOT-FOUND       VALUE 03.
004700         88  IT-AB-UNKNOWN-LINE         VALUE 04.
004800         88  IT-AB-START-NOT-ON-LINE    VALUE 05.
004900         88  IT-AB-DIFFERING-STARTS     VALUE 06.
005000     05  IT-ABORT-DETAIL        PIC  X(60) VALUE SPACES.
005100
005200 01  IT-ABORT-TEXT-VALUES.
005300     05  FILLER PIC X(40) VALUE 'incorrect file format'.
005400     05  FILLER PIC X(40) VALUE 'illegal argument'.
005500     05  FILLER PIC X(40) VALUE 'path not found'.
005600     05  FILLER PIC X(40)
005700                 VALUE 'unknown line for departure times'.
005800     05  FILLER PIC X(40) VALUE 'start station not found on line'.
005900     05  FILLER PIC X(40)
006000                 VALUE 'differing start stations for line'.
006100
006200 01  IT-ABORT-TEXT-TABLE REDEFINES IT-ABORT-TEXT-VALUES.
006300     05  IT-AB-TEXT-ROW OCCURS 6 TIMES
006400                                INDEXED BY IT-AB-IDX.
006500         10  FILLER             PIC  X(40).
