000100*****************************************************************
000200* ITNRKEY  -  Network section record and section-table layout  *
000300*                                                               *
000400* GLA Calcul Itineraire - transit network batch                 *
000500*                                                               *
000600* Raw NETWORK-SECTIONS CSV record (IT-CSV-RECORD) and the       *
000700* working SECTION-TABLE entry built from it (IT-SECTION).  One  *
000800* IT-SECTION row is appended to IT-SECTION-TABLE for every CSV  *
000900* record that parses clean; the table then serves both as the  *
001000* shortest-path adjacency list (scanned on IT-SEC-START-STA)    *
001100* and as each line's own section set (scanned on               *
001200* IT-SEC-LINE-NAME / IT-SEC-LINE-VARIANT).                      *
001300*                                                               *
001400* Date       UserID   Ref       Description                CR0107*
001500* ---------- -------- --------- -------------------------- ------*
001600* 1988-03-02 MHR      CR0107    Original copybook.         CR0107*
001700* 1991-09-16 MHR      CR0288    Widened IT-CSV-LINE to 256  CR0288*
001800*                               after a long line-name wk.        *
001900* 1998-11-09 MHR      Y2K-03    Y2K date-window review -    Y2K-03*
002000*                               no 2-digit year fields here.      *
002100* 2002-03-18 PDS      CR0711    Added IT-SEC-ELAPSED-SEC    CR0711*
002200*                               for the line-timing engine.        *
002300*****************************************************************
002400
002500*****************************************************************
002600* One physical line of the semicolon-delimited network CSV.     *
002700* LINE SEQUENTIAL, variable length, read whole into this area   *
002800* and then unpicked field-by-field in ITNR010.                  *
002900*****************************************************************
003000 01  IT-CSV-RECORD.
003100     05  IT-CSV-LINE            PIC  X(256).
003200     05  IT-CSV-LEN             PIC S9(04) COMP.
003300
003400*****************************************************************
003500* The 7 logical fields of one network CSV row, after splitting  *
003600* IT-CSV-LINE on ";".  Kept as one group so a single MOVE       *
003700* clears the whole set between records.                        *
003800*****************************************************************
003900 01  IT-CSV-FIELDS.
004000     05  IT-CSV-START-NAME      PIC  X(40).
004100     05  IT-CSV-START-COORD.
004200         10  IT-CSV-START-X     PIC  X(10).
004300         10  IT-CSV-START-Y     PIC  X(10).
004400     05  IT-CSV-ARRIVE-NAME     PIC  X(40).
004500     05  IT-CSV-ARRIVE-COORD.
004600         10  IT-CSV-ARRIVE-X    PIC  X(10).
004700         10  IT-CSV-ARRIVE-Y    PIC  X(10).
004800     05  IT-CSV-LINE-VARIANT-TXT
004900                                PIC  X(20).
005000     05  IT-CSV-DURATION        PIC  X(08).
005100     05  IT-CSV-DISTANCE        PIC  X(14).
005200     05  FILLER                 PIC  X(20).
005300
005400*****************************************************************
005500* One network section, as kept in IT-SECTION-TABLE.  This is    *
005600* the graph edge of the SPEC - start station to arrival         *
005700* station, owned by exactly one (line-name, line-variant).      *
005800*****************************************************************
005900 01  IT-SECTION.
006000     05  IT-SEC-START-STA       PIC  X(40).
006100     05  IT-SEC-ARRIVE-STA      PIC  X(40).
006200     05  IT-SEC-DISTANCE        PIC S9(07)V9(02).
006300     05  IT-SEC-DURATION-SEC    PIC  9(05).
006400     05  IT-SEC-LINE-NAME       PIC  X(20).
006500     05  IT-SEC-LINE-VARIANT    PIC  9(02).
006600     05  IT-SEC-ELAPSED-SEC     PIC S9(06).
006700     05  IT-SEC-ELAPSED-SET     PIC  X(01).
006800         88  IT-SEC-NOT-TIMED            VALUE 'N'.
006900         88  IT-SEC-IS-TIMED             VALUE 'Y'.
007000     05  FILLER                 PIC  X(15).
007100
007200*****************************************************************
007300* Table of every section parsed from NETWORK-SECTIONS.  Sized   *
007400* to the worst network the batch has ever been run against     *
007500* plus headroom - see IT-MAX-SECTIONS below.                    *
007600*****************************************************************
007700 01  IT-SECTION-TABLE-CONTROL.
007800     05  IT-MAX-SECTIONS        PIC S9(05) COMP VALUE +4000.
007900     05  IT-SECTION-COUNT       PIC S9(05) COMP VALUE ZERO.
008000
008100 01  IT-SECTION-TABLE.
008200     05  IT-SECTION-ROW OCCURS 4000 TIMES
008300                                INDEXED BY IT-SEC-IDX.
008400         10  IT-TS-START-STA     PIC  X(40).
008500         10  IT-TS-ARRIVE-STA    PIC  X(40).
008600         10  IT-TS-DISTANCE      PIC S9(07)V9(02).
008700         10  IT-TS-DURATION-SEC  PIC  9(05).
008800         10  IT-TS-LINE-NAME     PIC  X(20).
008900         10  IT-TS-LINE-VARIANT  PIC  9(02).
009000         10  IT-TS-ELAPSED-SEC   PIC S9(06).
009100         10  IT-TS-ELAPSED-SET   PIC  X(01).
009200         10  FILLER              PIC  X(15).
