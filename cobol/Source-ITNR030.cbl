000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ITNR030.
000300 AUTHOR.        M. H. RATLIFF.
000400 INSTALLATION.  CAPITAL REGION TRANSIT AUTHORITY - ISD.
000500 DATE-WRITTEN.  1988-04-25.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - CRTA INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ITNR030 - LINE SECTION-TIMING ENGINE                          *
001100*                                                               *
001200* For every line whose start station was already set and       *
001300* validated by ITNR035, walks that line's own set of            *
001400* sections - filtered on IT-TS-LINE-NAME/IT-TS-LINE-VARIANT out  *
001500* of the same IT-SECTION-TABLE ITNR010 built - one hop at a      *
001600* time from the start station, accumulating IT-TS-DURATION-SEC  *
001700* into a running total and stamping it onto each section as      *
001800* IT-TS-ELAPSED-SEC.  ITNR040 reads these                        *
001900* elapsed times off the section rows to lay out the timetable.  *
002000*                                                                *
002100* A line with no start station on record is simply left         *
002200* untimed - that is not an error at this step, it just means     *
002300* ITNR001 will not drive ITNR040 for it later.                   *
002400*                                                                *
002500* Date       UserID   Ref       Description                CR0204*
002600* ---------- -------- --------- -------------------------- ------*
002700* 1988-04-25 MHR      CR0204    Original program.          CR0204*
002800* 1993-02-09 CLB      CR0356    Stopped re-timing a section   CR0356*
002900*                               already stamped this run -        *
003000*                               a badly-formed network could       *
003100*                               loop this paragraph forever.       *
003200* 1998-11-09 MHR      Y2K-03    Y2K date-window review -    Y2K-03*
003300*                               no date fields in this program.  *
003400* 2006-01-11 TJK      CR0813    Added a byte view of the       CR0813*
003500*                               running total, same dump habit    *
003600*                               as the CR0356 section-table one.  *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     CLASS IT-NUMERIC-CLASS IS '0' THRU '9'
004200     SWITCH-1 IS IT-UPSI-1 ON STATUS IT-UPSI-1-ON
004300                            OFF STATUS IT-UPSI-1-OFF.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800*****************************************************************
004900* Define Constant and Define Storage.                           *
005000*****************************************************************
005100
005200 01  WS-WAITING-TIME-SEC           PIC S9(02) COMP VALUE +20.
005300
005400 01  WS-STEP-DONE-SWITCH           PIC  X(01) VALUE 'N'.
005500     88  WS-LINE-IS-DONE                   VALUE 'Y'.
005600
005700 01  WS-MATCH-FOUND                PIC  X(01) VALUE 'N'.
005800     88  WS-MATCH-WAS-FOUND                VALUE 'Y'.
005900     88  WS-MATCH-NOT-FOUND                VALUE 'N'.
006000
006100 01  WS-FIRST-HOP-SWITCH           PIC  X(01) VALUE 'Y'.
006200     88  WS-THIS-IS-FIRST-HOP              VALUE 'Y'.
006300     88  WS-PAST-THE-FIRST-HOP             VALUE 'N'.
006400
006500 01  WS-CURRENT-STA-NAME           PIC  X(40) VALUE SPACES.
006600 01  WS-RUNNING-TOTAL              PIC S9(06) VALUE ZERO.
006700
006800*****************************************************************
006900* Byte view carried over from the same CR0356 walkthrough - a   *
007000* running total that looked right on the display once turned   *
007100* out to have picked up a stray high-order byte from a prior    *
007200* MOVE, and a display alone would not have shown that.         *
007300*****************************************************************
007400 01  WS-RUNNING-TOTAL-ALT REDEFINES WS-RUNNING-TOTAL
007500                                PIC  X(06).
007600
007700 01  WS-LINE-IDENTITY.
007800     05  WS-LINE-NAME-TO-FIND      PIC  X(20) VALUE SPACES.
007900     05  WS-LINE-VARIANT-TO-FIND   PIC  9(02) VALUE ZERO.
008000
008100 01  WS-LINE-IDENTITY-KEY REDEFINES WS-LINE-IDENTITY
008200                                PIC  X(22).
008300
008400 LINKAGE SECTION.
008500     COPY ITNRKEY.
008600
008700*****************************************************************
008800* Alternate byte view of the section table - carried over from  *
008900* the CR0356 walkthrough, where a dump of the raw table was the *
009000* only way to see why a line kept re-timing the same section.   *
009100*****************************************************************
009200 01  IT-SECTION-TABLE-DEBUG REDEFINES IT-SECTION-TABLE.
009300     05  FILLER                     PIC  X(16000).
009400
009500     COPY ITNRLIN.
009600     COPY ITNRMSG.
009700
009800 PROCEDURE DIVISION USING IT-SECTION-TABLE-CONTROL
009900                           IT-SECTION-TABLE
010000                           IT-LINE-TABLE-CONTROL
010100                           IT-LINE-TABLE
010200                           IT-ABORT-FLAGS.
010300
010400*****************************************************************
010500* Main process.                                                 *
010600*****************************************************************
010700     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
010800
010900     IF  IT-NO-ABORT-PENDING
011000         PERFORM 2000-TIME-ALL-LINES THRU 2000-EXIT.
011100
011200     GOBACK.
011300
011400*****************************************************************
011500* Clear the elapsed-time columns on every section row before    *
011600* timing any line - a repeat run must not see last run's times. *
011700*****************************************************************
011800 1000-INITIALIZE.
011900     PERFORM 1010-CLEAR-ONE-SECTION THRU 1010-EXIT
012000         VARYING IT-SEC-IDX FROM 1 BY 1
012100         UNTIL IT-SEC-IDX GREATER IT-SECTION-COUNT.
012200
012300 1000-EXIT.
012400     EXIT.
012500
012600 1010-CLEAR-ONE-SECTION.
012700     MOVE ZERO TO IT-TS-ELAPSED-SEC(IT-SEC-IDX).
012800     MOVE 'N'  TO IT-TS-ELAPSED-SET(IT-SEC-IDX).
012900
013000 1010-EXIT.
013100     EXIT.
013200
013300*****************************************************************
013400* Time every line in turn.                                      *
013500*****************************************************************
013600 2000-TIME-ALL-LINES.
013700     PERFORM 2100-TIME-ONE-LINE THRU 2100-EXIT
013800         VARYING IT-LIN-IDX FROM 1 BY 1
013900         UNTIL IT-LIN-IDX GREATER IT-LINE-COUNT.
014000
014100 2000-EXIT.
014200     EXIT.
014300
014400*****************************************************************
014500* Walk one line's sections forward from IT-LIN-START-STA,        *
014600* one hop per PERFORM of 2110-, stamping the running total       *
014700* onto each section as it is reached.                            *
014800*****************************************************************
014900 2100-TIME-ONE-LINE.
015000     IF  IT-LIN-START-IS-SET(IT-LIN-IDX)
015100         MOVE IT-LIN-NAME(IT-LIN-IDX)    TO WS-LINE-NAME-TO-FIND
015200         MOVE IT-LIN-VARIANT(IT-LIN-IDX) TO
015300                                      WS-LINE-VARIANT-TO-FIND
015400         MOVE IT-LIN-START-STA(IT-LIN-IDX) TO WS-CURRENT-STA-NAME
015500         MOVE ZERO                        TO WS-RUNNING-TOTAL
015600         MOVE 'N'                         TO WS-STEP-DONE-SWITCH
015700         MOVE 'Y'                         TO WS-FIRST-HOP-SWITCH
015800
015900         PERFORM 2110-WALK-ONE-SECTION THRU 2110-EXIT
016000             WITH TEST BEFORE
016100             UNTIL WS-LINE-IS-DONE.
016200
016300 2100-EXIT.
016400     EXIT.
016500
016600 2110-WALK-ONE-SECTION.
016700     MOVE 'N' TO WS-MATCH-FOUND.
016800
016900     PERFORM 2111-CHECK-ONE-SECTION THRU 2111-EXIT
017000         VARYING IT-SEC-IDX FROM 1 BY 1
017100         UNTIL IT-SEC-IDX GREATER IT-SECTION-COUNT.
017200
017300     IF  WS-MATCH-NOT-FOUND
017400         MOVE 'Y' TO WS-STEP-DONE-SWITCH.
017500
017600 2110-EXIT.
017700     EXIT.
017800
017900 2111-CHECK-ONE-SECTION.
018000     IF  WS-MATCH-NOT-FOUND                                   AND
018100         IT-TS-LINE-NAME(IT-SEC-IDX)
018200                         EQUAL WS-LINE-NAME-TO-FIND            AND
018300         IT-TS-LINE-VARIANT(IT-SEC-IDX)
018400                         EQUAL WS-LINE-VARIANT-TO-FIND         AND
018500         IT-TS-START-STA(IT-SEC-IDX)
018600                         EQUAL WS-CURRENT-STA-NAME             AND
018700         IT-TS-ELAPSED-SET(IT-SEC-IDX)  EQUAL 'N'
018800         MOVE 'Y'                        TO WS-MATCH-FOUND
018900         IF  WS-PAST-THE-FIRST-HOP
019000             ADD  WS-WAITING-TIME-SEC    TO WS-RUNNING-TOTAL
019100         END-IF
019200         ADD  IT-TS-DURATION-SEC(IT-SEC-IDX)
019300                                          TO WS-RUNNING-TOTAL
019400         MOVE WS-RUNNING-TOTAL           TO
019500                                  IT-TS-ELAPSED-SEC(IT-SEC-IDX)
019600         MOVE 'Y'                        TO
019700                                  IT-TS-ELAPSED-SET(IT-SEC-IDX)
019800         MOVE IT-TS-ARRIVE-STA(IT-SEC-IDX)
019900                                          TO WS-CURRENT-STA-NAME
020000         MOVE 'N'                        TO WS-FIRST-HOP-SWITCH.
020100
020200 2111-EXIT.
020300     EXIT.
