000100*****************************************************************
000200* ITNRLIN  -  Station table, line table, result-set layouts    *
000300*                                                               *
000400* GLA Calcul Itineraire - transit network batch                 *
000500*                                                               *
000600* STATION-TABLE is one row per distinct station name, carrying  *
000700* the Dijkstra working columns (IT-STA-DISTANCE/VISITED/        *
000800* PREV-SECTION) alongside the station identity - this shop has  *
000900* no heap type, so the "priority queue" of the shortest-path    *
001000* step is a linear MIN scan over the unvisited rows of this      *
001100* same table.                                                    *
001200* LINE-TABLE is one row per distinct (name, variant) with its   *
001300* own nested LINE-DEPARTURES table.  ROUTE-RESULT-TABLE and     *
001400* TIMETABLE-ROW-TABLE are the two report-ready result sets.     *
001500*                                                               *
001600* Date       UserID   Ref       Description                CR0107*
001700* ---------- -------- --------- -------------------------- ------*
001800* 1988-03-14 MHR      CR0107    Original copybook.         CR0107*
001900* 1992-05-27 CLB      CR0311    Added Dijkstra working      CR0311*
002000*                               columns to IT-STATION-ROW.        *
002100* 1998-11-09 MHR      Y2K-03    Confirmed no 2-digit years  Y2K-03*
002200*                               anywhere in this copybook.        *
002300* 2002-04-02 PDS      CR0711    Added LINE-DEPARTURES table CR0711*
002400*                               for the timetable builder.        *
002500*****************************************************************
002600
002700*****************************************************************
002800* One distinct station, identified purely by name.  Coordinates *
002900* are carried for completeness (SPEC STATION layout) but are    *
003000* not read by the in-scope shortest-path or line-timing logic.  *
003100*****************************************************************
003200 01  IT-STATION-TABLE-CONTROL.
003300     05  IT-MAX-STATIONS        PIC S9(05) COMP VALUE +800.
003400     05  IT-STATION-COUNT       PIC S9(05) COMP VALUE ZERO.
003500
003600 01  IT-STATION-TABLE.
003700     05  IT-STATION-ROW OCCURS 800 TIMES
003800                                INDEXED BY IT-STA-IDX.
003900         10  IT-STA-NAME         PIC  X(40).
004000         10  IT-STA-X            PIC S9(05)V9(02).
004100         10  IT-STA-Y            PIC S9(05)V9(02).
004200         10  IT-STA-DISTANCE     PIC S9(09)V9(02).
004300         10  IT-STA-INFINITE     PIC  X(01).
004400             88  IT-STA-IS-INFINITE      VALUE 'Y'.
004500             88  IT-STA-IS-FINITE        VALUE 'N'.
004600         10  IT-STA-VISITED      PIC  X(01).
004700             88  IT-STA-NOT-VISITED       VALUE 'N'.
004800             88  IT-STA-HAS-BEEN-VISITED  VALUE 'Y'.
004900         10  IT-STA-PREV-SECTION PIC S9(05) COMP.
005000         10  FILLER              PIC  X(10).
005100
005200*****************************************************************
005300* One scheduled departure time, hh:mm:ss, always :00 on load.   *
005400*****************************************************************
005500 01  IT-TIME-OF-DAY.
005600     05  IT-TOD-HOUR            PIC  9(02).
005700     05  IT-TOD-MIN             PIC  9(02).
005800     05  IT-TOD-SEC             PIC  9(02).
005900
006000*****************************************************************
006100* One distinct line (LINE-NAME, LINE-VARIANT).  LINE-SECTIONS   *
006200* itself is not duplicated here - a line's sections are the     *
006300* rows of IT-SECTION-TABLE (copybook ITNRKEY) whose              *
006400* IT-TS-LINE-NAME/IT-TS-LINE-VARIANT match this row - only the   *
006500* line's identity, start station and departure list live here.  *
006600*****************************************************************
006700 01  IT-LINE-TABLE-CONTROL.
006800     05  IT-MAX-LINES           PIC S9(04) COMP VALUE +200.
006900     05  IT-LINE-COUNT          PIC S9(04) COMP VALUE ZERO.
007000
007100 01  IT-LINE-TABLE.
007200     05  IT-LINE-ROW OCCURS 200 TIMES
007300                                INDEXED BY IT-LIN-IDX.
007400         10  IT-LIN-NAME         PIC  X(20).
007500         10  IT-LIN-VARIANT      PIC  9(02).
007600         10  IT-LIN-START-STA    PIC  X(40).
007700         10  IT-LIN-START-SET    PIC  X(01).
007800             88  IT-LIN-START-NOT-SET     VALUE 'N'.
007900             88  IT-LIN-START-IS-SET      VALUE 'Y'.
008000         10  IT-LIN-SECTION-COUNT PIC S9(04) COMP.
008100         10  IT-LIN-DEP-COUNT    PIC S9(03) COMP.
008200         10  IT-LIN-DEPARTURES OCCURS 300 TIMES
008300                                INDEXED BY IT-DEP-IDX.
008400             15  IT-DEP-HOUR     PIC  9(02).
008500             15  IT-DEP-MIN      PIC  9(02).
008600             15  IT-DEP-SEC      PIC  9(02).
008700         10  FILLER              PIC  X(12).
008800
008900*****************************************************************
009000* Shortest-path result - ordered sections, start to arrival,    *
009100* plus the control-break totals printed by ITNR060.              *
009200*****************************************************************
009300 01  IT-ROUTE-RESULT-CONTROL.
009400     05  IT-ROUTE-SECTION-COUNT PIC S9(05) COMP VALUE ZERO.
009500     05  IT-ROUTE-FOUND         PIC  X(01) VALUE 'N'.
009600         88  IT-ROUTE-WAS-FOUND         VALUE 'Y'.
009700     05  IT-ROUTE-TOTAL-DIST    PIC S9(09)V9(02) VALUE ZERO.
009800     05  IT-ROUTE-TOTAL-DUR-SEC PIC S9(07) COMP VALUE ZERO.
009900
010000 01  IT-ROUTE-RESULT-TABLE.
010100     05  IT-ROUTE-ROW OCCURS 4000 TIMES
010200                                INDEXED BY IT-ROUTE-IDX.
010300         10  IT-RR-START-STA     PIC  X(40).
010400         10  IT-RR-ARRIVE-STA    PIC  X(40).
010500         10  IT-RR-DISTANCE      PIC S9(07)V9(02).
010600         10  IT-RR-DURATION-SEC  PIC  9(05).
010700         10  IT-RR-LINE-NAME     PIC  X(20).
010800         10  IT-RR-LINE-VARIANT  PIC  9(02).
010900         10  FILLER              PIC  X(10).
011000
011100*****************************************************************
011200* Timetable result - one row per scheduled departure, in        *
011300* LINE-DEPARTURES insertion order.                               *
011400*****************************************************************
011500 01  IT-TIMETABLE-CONTROL.
011600     05  IT-TT-ROW-COUNT        PIC S9(03) COMP VALUE ZERO.
011700
011800 01  IT-TIMETABLE-ROW-TABLE.
011900     05  IT-TT-ROW OCCURS 300 TIMES
012000                                INDEXED BY IT-TT-IDX.
012100         10  IT-TT-DEPART-HOUR   PIC  9(02).
012200         10  IT-TT-DEPART-MIN    PIC  9(02).
012300         10  IT-TT-DEPART-SEC    PIC  9(02).
012400         10  IT-TT-ARRIVE-HOUR   PIC  9(02).
012500         10  IT-TT-ARRIVE-MIN    PIC  9(02).
012600         10  IT-TT-ARRIVE-SEC    PIC  9(02).
012700         10  FILLER              PIC  X(08).
