000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ITNR001.
000300 AUTHOR.        M. H. RATLIFF.
000400 INSTALLATION.  CAPITAL REGION TRANSIT AUTHORITY - ISD.
000500 DATE-WRITTEN.  1988-02-15.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - CRTA INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ITNR001 - GLA CALCUL ITINERAIRE - MAIN BATCH DISPATCHER        *
001100*                                                               *
001200* Reads the one PARMIN control card for the run (requested      *
001300* start/arrival station, and the line/variant/arrival-station   *
001400* the run is to build a departure timetable for), then drives   *
001500* the four batch-flow steps in order by CALLing the subprogram  *
001600* that owns each one:                                           *
001700*                                                                *
001800*   1).  ITNR010  -  load and parse NETWORK-SECTIONS.            *
001900*   2).  ITNR035  -  load LINE-DEPARTURE-TIMES (optional file).  *
002000*   3).  ITNR030  -  time every line that has a start station.  *
002100*   4).  ITNR020  -  Dijkstra shortest path, start to arrival.   *
002200*   5).  ITNR040  -  build the departure/arrival timetable for   *
002300*        the requested line/variant/arrival station.            *
002400*   6).  ITNR060  -  print the ITINERARY-REPORT, or the single   *
002500*        error line if any of the above set IT-ABORT-SWITCH.    *
002600*                                                                *
002700* Once IT-ABORT-SWITCH is set to 'Y' the dispatcher skips every  *
002800* remaining step but still PERFORMs 6000-PRINT-REPORT so the     *
002900* run always produces a report, even a one-line failure report. *
003000*                                                                *
003100* Date       UserID   Ref       Description                CR0107*
003200* ---------- -------- --------- -------------------------- ------*
003300* 1988-02-15 MHR      CR0107    Original program.          CR0107*
003400* 1989-07-10 MHR      CR0204    Added the timetable CALL    CR0204*
003500*                               chain (ITNR035/030/040)           *
003600*                               once those programs existed.      *
003700* 1994-08-22 CLB      CR0398    Corrected dispatcher so a    CR0398*
003800*                               missing PARMIN no longer abends  *
003900*                               - now a clean IT-AB-ILLEGAL-ARG. *
004000* 1998-11-09 MHR      Y2K-03    Y2K date-window review -    Y2K-03*
004100*                               WS-CD-YY is a run-date echo      *
004200*                               only, never compared - no fix.   *
004300* 2002-04-02 PDS      CR0711    Skip ITNR030/040 when no     CR0711*
004400*                               LINE-DEPARTURE-TIMES record       *
004500*                               ever set a line's start station. *
004600* 2004-09-14 TJK      CR0812    Report step now also passes   CR0812*
004700*                               IT-SECTION-TABLE-CONTROL and      *
004800*                               IT-LINE-TABLE-CONTROL so ITNR060  *
004900*                               can print the loaded-record and  *
005000*                               distinct-line counts in the       *
005100*                               ITINERARY-REPORT header block.    *
005200* 2006-01-11 TJK      CR0813    A blank start or arrival     CR0813*
005300*                               station on the control card is   *
005400*                               now IT-AB-ILLEGAL-ARG, same as    *
005500*                               a missing PARMIN card - it was    *
005600*                               falling through to ITNR020 and    *
005700*                               coming back "path not found".    *
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS IT-NUMERIC-CLASS IS '0' THRU '9'
006400     SWITCH-1 IS IT-UPSI-1 ON STATUS IT-UPSI-1-ON
006500                            OFF STATUS IT-UPSI-1-OFF.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT PARM-CARD-FILE  ASSIGN TO PARMIN
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-PARM-FILE-STATUS.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  PARM-CARD-FILE
007600     RECORDING MODE IS F.
007700 01  PARM-CARD-RECORD.
007800     05  PC-START-STATION       PIC  X(40).
007900     05  PC-ARRIVE-STATION      PIC  X(40).
008000     05  PC-LINE-NAME           PIC  X(20).
008100     05  PC-LINE-VARIANT        PIC  9(02).
008200     05  PC-TARGET-ARRIVE-STA   PIC  X(40).
008300     05  FILLER                 PIC  X(18).
008400
008500 WORKING-STORAGE SECTION.
008600
008700*****************************************************************
008800* Define Constant and Define Storage.                           *
008900*****************************************************************
009000
009100 01  WS-PARM-FILE-STATUS        PIC  X(02) VALUE SPACES.
009200     88  WS-PARM-FILE-OK               VALUE '00'.
009300     88  WS-PARM-FILE-EOF              VALUE '10'.
009400
009500 01  WS-EOF-SWITCH               PIC  X(01) VALUE 'N'.
009600     88  WS-PARM-NOT-EOF                VALUE 'N'.
009700     88  WS-PARM-IS-EOF                 VALUE 'Y'.
009800
009900 01  WS-CARD-READ-SWITCH         PIC  X(01) VALUE 'N'.
010000     88  WS-CARD-WAS-READ               VALUE 'Y'.
010100
010200 01  WS-RUN-COUNTERS.
010300     05  WS-STEP-NUMBER          PIC S9(02) COMP VALUE ZERO.
010400     05  WS-CALL-RETURN-CODE     PIC S9(04) COMP VALUE ZERO.
010500
010600*****************************************************************
010700* Byte view of the above - lets a CEDF-style dump show which     *
010800* CALLed step the dispatcher was on if a run ever abends.        *
010900*****************************************************************
011000 01  WS-RUN-COUNTERS-DEBUG REDEFINES WS-RUN-COUNTERS
011100                                PIC  X(06).
011200
011300 01  WS-CURRENT-DATE.
011400     05  WS-CD-YY                PIC  9(02).
011500     05  WS-CD-MM                PIC  9(02).
011600     05  WS-CD-DD                PIC  9(02).
011700
011800 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
011900     05  WS-CD-YYMMDD            PIC  9(06).
012000
012100 01  PARM-CARD-ALTERNATE REDEFINES PARM-CARD-RECORD.
012200     05  PC-RAW-CARD-IMAGE       PIC  X(160).
012300
012400     COPY ITNRPRM.
012500     COPY ITNRKEY.
012600     COPY ITNRLIN.
012700     COPY ITNRMSG.
012800
012900 PROCEDURE DIVISION.
013000
013100*****************************************************************
013200* Main process.                                                 *
013300*****************************************************************
013400     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
013500
013600     IF  IT-NO-ABORT-PENDING
013700         PERFORM 2000-LOAD-NETWORK   THRU 2000-EXIT.
013800
013900     IF  IT-NO-ABORT-PENDING
014000         PERFORM 3000-LOAD-DEPARTURES THRU 3000-EXIT.
014100
014200     IF  IT-NO-ABORT-PENDING
014300         PERFORM 4000-TIME-THE-LINES THRU 4000-EXIT.
014400
014500     IF  IT-NO-ABORT-PENDING
014600         PERFORM 5000-FIND-SHORTEST-PATH THRU 5000-EXIT.
014700
014800     IF  IT-NO-ABORT-PENDING
014900         PERFORM 6000-BUILD-TIMETABLE THRU 6000-EXIT.
015000
015100     PERFORM 7000-PRINT-REPORT       THRU 7000-EXIT.
015200     PERFORM 9000-RETURN             THRU 9000-EXIT.
015300
015400*****************************************************************
015500* Read the PARMIN control card and prime the run.                *
015600*****************************************************************
015700 1000-INITIALIZE.
015800     MOVE FUNCTION CURRENT-DATE(1:6) TO WS-CD-YYMMDD.
015900
016000     OPEN INPUT PARM-CARD-FILE.
016100     IF  NOT WS-PARM-FILE-OK
016200         MOVE 02                TO IT-ABORT-CODE
016300         MOVE 'Y'                TO IT-ABORT-SWITCH
016400         MOVE 'PARMIN will not open'
016500                                 TO IT-ABORT-DETAIL
016600         GO TO 1000-EXIT.
016700
016800     READ PARM-CARD-FILE
016900         AT END
017000             MOVE 'Y'            TO WS-EOF-SWITCH.
017100
017200     IF  WS-PARM-NOT-EOF
017300         MOVE 'Y'                TO WS-CARD-READ-SWITCH
017400         MOVE PC-START-STATION      TO IT-RP-START-STATION
017500         MOVE PC-ARRIVE-STATION     TO IT-RP-ARRIVE-STATION
017600         MOVE PC-LINE-NAME          TO IT-RP-LINE-NAME
017700         MOVE PC-LINE-VARIANT       TO IT-RP-LINE-VARIANT
017800         MOVE PC-TARGET-ARRIVE-STA  TO IT-RP-TARGET-ARRIVE-STA
017900     ELSE
018000         MOVE 02                TO IT-ABORT-CODE
018100         MOVE 'Y'                TO IT-ABORT-SWITCH
018200         MOVE 'PARMIN is empty - no run parameters'
018300                                 TO IT-ABORT-DETAIL.
018400
018500*    A blank start or arrival station on an otherwise present CR0813*
018600*    card is the same illegal-argument condition as a missing CR0813*
018700*    card - there is no station to look up either way.        CR0813*
018800     IF  IT-NO-ABORT-PENDING AND WS-CARD-WAS-READ
018900         IF  PC-START-STATION EQUAL SPACES OR
019000             PC-ARRIVE-STATION EQUAL SPACES
019100             MOVE 02             TO IT-ABORT-CODE
019200             MOVE 'Y'             TO IT-ABORT-SWITCH
019300             MOVE 'PARMIN start or arrival station is blank'
019400                                 TO IT-ABORT-DETAIL.
019500
019600     CLOSE PARM-CARD-FILE.
019700
019800 1000-EXIT.
019900     EXIT.
020000
020100*****************************************************************
020200* STEP 1 - load and parse NETWORK-SECTIONS (ITNR010).             *
020300*****************************************************************
020400 2000-LOAD-NETWORK.
020500     MOVE 1                  TO WS-STEP-NUMBER.
020600
020700     CALL 'ITNR010' USING IT-SECTION-TABLE-CONTROL
020800                           IT-SECTION-TABLE
020900                           IT-STATION-TABLE-CONTROL
021000                           IT-STATION-TABLE
021100                           IT-LINE-TABLE-CONTROL
021200                           IT-LINE-TABLE
021300                           IT-ABORT-FLAGS.
021400
021500 2000-EXIT.
021600     EXIT.
021700
021800*****************************************************************
021900* STEP 2 - load LINE-DEPARTURE-TIMES, optional (ITNR035).         *
022000*****************************************************************
022100 3000-LOAD-DEPARTURES.
022200     MOVE 2                  TO WS-STEP-NUMBER.
022300
022400     CALL 'ITNR035' USING IT-SECTION-TABLE-CONTROL
022500                           IT-SECTION-TABLE
022600                           IT-LINE-TABLE-CONTROL
022700                           IT-LINE-TABLE
022800                           IT-ABORT-FLAGS.
022900
023000 3000-EXIT.
023100     EXIT.
023200
023300*****************************************************************
023400* STEP 3 - time every line with a start station set               *
023500* (ITNR030).                                                      *
023600*****************************************************************
023700 4000-TIME-THE-LINES.
023800     MOVE 3                  TO WS-STEP-NUMBER.
023900
024000     CALL 'ITNR030' USING IT-SECTION-TABLE-CONTROL
024100                           IT-SECTION-TABLE
024200                           IT-LINE-TABLE-CONTROL
024300                           IT-LINE-TABLE
024400                           IT-ABORT-FLAGS.
024500
024600 4000-EXIT.
024700     EXIT.
024800
024900*****************************************************************
025000* STEP 4 - shortest path, start to arrival (ITNR020).             *
025100*****************************************************************
025200 5000-FIND-SHORTEST-PATH.
025300     MOVE 4                  TO WS-STEP-NUMBER.
025400
025500     CALL 'ITNR020' USING IT-SECTION-TABLE-CONTROL
025600                           IT-SECTION-TABLE
025700                           IT-STATION-TABLE-CONTROL
025800                           IT-STATION-TABLE
025900                           IT-RUN-PARAMETERS
026000                           IT-ROUTE-RESULT-CONTROL
026100                           IT-ROUTE-RESULT-TABLE
026200                           IT-ABORT-FLAGS.
026300
026400 5000-EXIT.
026500     EXIT.
026600
026700*****************************************************************
026800* STEP 5 - build the requested departure/arrival                  *
026900* timetable (ITNR040).                                           *
027000*****************************************************************
027100 6000-BUILD-TIMETABLE.
027200     MOVE 5                  TO WS-STEP-NUMBER.
027300
027400     IF  PC-LINE-NAME NOT EQUAL SPACES
027500         CALL 'ITNR040' USING IT-SECTION-TABLE-CONTROL
027600                               IT-SECTION-TABLE
027700                               IT-LINE-TABLE-CONTROL
027800                               IT-LINE-TABLE
027900                               IT-RUN-PARAMETERS
028000                               IT-TIMETABLE-CONTROL
028100                               IT-TIMETABLE-ROW-TABLE
028200                               IT-ABORT-FLAGS.
028300
028400 6000-EXIT.
028500     EXIT.
028600
028700*****************************************************************
028800* Print the ITINERARY-REPORT, or the one-line error report       *
028900* (ITNR060).  This step always runs, abort or not.               *
029000*****************************************************************
029100 7000-PRINT-REPORT.
029200     MOVE 6                  TO WS-STEP-NUMBER.
029300
029400     CALL 'ITNR060' USING IT-RUN-PARAMETERS
029500                           IT-SECTION-TABLE-CONTROL
029600                           IT-LINE-TABLE-CONTROL
029700                           IT-ROUTE-RESULT-CONTROL
029800                           IT-ROUTE-RESULT-TABLE
029900                           IT-TIMETABLE-CONTROL
030000                           IT-TIMETABLE-ROW-TABLE
030100                           IT-ABORT-FLAGS.
030200
030300 7000-EXIT.
030400     EXIT.
030500
030600*****************************************************************
030700* End of run.                                                    *
030800*****************************************************************
030900 9000-RETURN.
031000     STOP RUN.
031100
031200 9000-EXIT.
031300     EXIT.
