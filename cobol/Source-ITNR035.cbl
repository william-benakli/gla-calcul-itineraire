000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ITNR035.
000300 AUTHOR.        M. H. RATLIFF.
000400 INSTALLATION.  CAPITAL REGION TRANSIT AUTHORITY - ISD.
000500 DATE-WRITTEN.  1989-06-19.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - CRTA INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ITNR035 - LINE-DEPARTURE-TIMES LOADER                         *
001100*                                                               *
001200* TIMESIN is an OPTIONAL second input - a run with no           *
001300* departure-time file at all is not an error, it just leaves    *
001400* every line's IT-LIN-START-SET at 'N', and ITNR030/ITNR040      *
001500* quietly skip every line later on (see ITNR001's CR0711 note). *
001600*                                                               *
001700* When the file is present, each row carries a line-name/       *
001800* variant, a station name, and an "hh:mm" departure time off     *
001900* that station.  The line's one and only start station gets set  *
002000* the first time a row for that line is read - the station must  *
002100* actually be one of the line's own sections' start stations,     *
002200* and once set it may never change to a different name (setting  *
002300* it again to the SAME name is a harmless no-op).  A duplicate    *
002400* departure time is silently dropped rather than appending a      *
002500* second copy.                                                   *
002600*                                                                *
002700* Date       UserID   Ref       Description                CR0204*
002800* ---------- -------- --------- -------------------------- ------*
002900* 1989-06-19 MHR      CR0204    Original program.          CR0204*
003000* 1994-08-22 CLB      CR0398    A malformed TIMESIN row now  CR0398*
003100*                               aborts the load cleanly instead  *
003200*                               of leaving a half-set line start. *
003300* 1998-11-09 MHR      Y2K-03    Y2K date-window review -    Y2K-03*
003400*                               no 2-digit year fields here.      *
003500* 2002-04-02 PDS      CR0711    TIMESIN missing or empty is   CR0711*
003600*                               now explicitly a no-op, not an   *
003700*                               abort - confirmed with ops.       *
003800* 2006-01-11 TJK      CR0813    2500- abort codes renumbered  CR0813*
003900*                               05/06 (was 06/07) to close the     *
004000*                               gap left by dropping the unused    *
004100*                               old code 05 in ITNRMSG.             *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CLASS IT-NUMERIC-CLASS IS '0' THRU '9'
004700     SWITCH-1 IS IT-UPSI-1 ON STATUS IT-UPSI-1-ON
004800                            OFF STATUS IT-UPSI-1-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT LINE-DEPARTURE-TIMES-FILE  ASSIGN TO TIMESIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-TIMES-FILE-STATUS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  LINE-DEPARTURE-TIMES-FILE
005900     RECORDING MODE IS F.
006000 01  TIMES-CARD                    PIC  X(80).
006100
006200*****************************************************************
006300* Byte view used while chasing CR0398 - lets a CEDF-style dump  *
006400* show where a bad card actually ran out of delimiters.         *
006500*****************************************************************
006600 01  TIMES-CARD-ALT REDEFINES TIMES-CARD.
006700     05  TIMES-CARD-HEAD            PIC  X(60).
006800     05  TIMES-CARD-TAIL            PIC  X(20).
006900
007000 WORKING-STORAGE SECTION.
007100
007200*****************************************************************
007300* Define Constant and Define Storage.                           *
007400*****************************************************************
007500
007600 01  WS-TIMES-FILE-STATUS           PIC  X(02) VALUE SPACES.
007700     88  WS-TIMES-FILE-OK                  VALUE '00'.
007800
007900 01  WS-TIMES-PRESENT-SWITCH        PIC  X(01) VALUE 'N'.
008000     88  WS-TIMES-FILE-IS-PRESENT          VALUE 'Y'.
008100     88  WS-TIMES-FILE-NOT-PRESENT         VALUE 'N'.
008200
008300 01  WS-TIMES-EOF-SWITCH            PIC  X(01) VALUE 'N'.
008400     88  WS-TIMES-NOT-EOF                  VALUE 'N'.
008500     88  WS-TIMES-IS-EOF                   VALUE 'Y'.
008600
008700 01  WS-PARSE-OK-SWITCH             PIC  X(01) VALUE 'Y'.
008800     88  WS-PARSE-IS-OK                     VALUE 'Y'.
008900     88  WS-PARSE-FAILED                    VALUE 'N'.
009000
009100 01  WS-FIELD-COUNT                 PIC S9(02) COMP VALUE ZERO.
009200 01  WS-TOKEN-COUNT                 PIC S9(02) COMP VALUE ZERO.
009300
009400 01  WS-TD-LINE-VARIANT-TXT         PIC  X(20) VALUE SPACES.
009500 01  WS-TD-STATION-NAME             PIC  X(40) VALUE SPACES.
009600 01  WS-TD-DEPART-TIME-TXT          PIC  X(05) VALUE SPACES.
009700
009800*****************************************************************
009900* Same CR0398 dump habit - a byte view of the raw TIMESIN        *
010000* station field, so a blank-vs-low-values question can be         *
010100* settled off a CEDF dump without guessing at the display.        *
010200*****************************************************************
010300 01  WS-TD-STATION-NAME-ALT REDEFINES WS-TD-STATION-NAME
010400                                PIC  X(40).
010500
010600 01  WS-LINE-BASE-NAME-TXT          PIC  X(20) VALUE SPACES.
010700 01  WS-VARIANT-LITERAL-TXT         PIC  X(20) VALUE SPACES.
010800 01  WS-VARIANT-NUMBER-TXT          PIC  X(02) VALUE SPACES.
010900 01  WS-VARIANT-NUMBER              PIC  9(02) VALUE ZERO.
011000
011100 01  WS-DEPART-HOUR-TXT             PIC  X(02) VALUE SPACES.
011200 01  WS-DEPART-MIN-TXT              PIC  X(02) VALUE SPACES.
011300 01  WS-DEPART-HOUR                 PIC  9(02) VALUE ZERO.
011400 01  WS-DEPART-MIN                  PIC  9(02) VALUE ZERO.
011500
011600 01  WS-ROW-SEARCH-SWITCH           PIC  X(01) VALUE 'N'.
011700     88  WS-ROW-WAS-FOUND                   VALUE 'Y'.
011800     88  WS-ROW-NOT-FOUND                    VALUE 'N'.
011900
012000 01  WS-FOUND-LIN-IDX               PIC S9(04) COMP VALUE ZERO.
012100 01  WS-DUP-FOUND-SWITCH            PIC  X(01) VALUE 'N'.
012200     88  WS-DUP-WAS-FOUND                   VALUE 'Y'.
012300     88  WS-DUP-NOT-FOUND                    VALUE 'N'.
012400
012500 LINKAGE SECTION.
012600     COPY ITNRKEY.
012700
012800*****************************************************************
012900* Byte-wide alternate view of the section table, same as the    *
013000* dump used when chasing the CR0398 problem in ITNR030.         *
013100*****************************************************************
013200 01  IT-SECTION-TABLE-DEBUG REDEFINES IT-SECTION-TABLE.
013300     05  FILLER                     PIC  X(16000).
013400
013500     COPY ITNRLIN.
013600     COPY ITNRMSG.
013700
013800 PROCEDURE DIVISION USING IT-SECTION-TABLE-CONTROL
013900                           IT-SECTION-TABLE
014000                           IT-LINE-TABLE-CONTROL
014100                           IT-LINE-TABLE
014200                           IT-ABORT-FLAGS.
014300
014400*****************************************************************
014500* Main process.                                                 *
014600*****************************************************************
014700     PERFORM 1000-INITIALIZE           THRU 1000-EXIT.
014800
014900     IF  IT-NO-ABORT-PENDING AND WS-TIMES-FILE-IS-PRESENT
015000         PERFORM 2000-PROCESS-ONE-RECORD  THRU 2000-EXIT
015100                 WITH TEST AFTER
015200                 UNTIL WS-TIMES-IS-EOF OR IT-ABORT-IS-PENDING.
015300
015400     PERFORM 8000-WRAP-UP              THRU 8000-EXIT.
015500     GOBACK.
015600
015700*****************************************************************
015800* Open TIMESIN.  A file that will not open is simply treated as *
015900* "no departure-time file this run" - not an abort (CR0711).    *
016000*****************************************************************
016100 1000-INITIALIZE.
016200     MOVE 'N' TO WS-TIMES-PRESENT-SWITCH.
016300
016400     OPEN INPUT LINE-DEPARTURE-TIMES-FILE.
016500     IF  WS-TIMES-FILE-OK
016600         MOVE 'Y' TO WS-TIMES-PRESENT-SWITCH.
016700
016800 1000-EXIT.
016900     EXIT.
017000
017100*****************************************************************
017200* Read one TIMESIN card and fold it into the line registry.     *
017300*****************************************************************
017400 2000-PROCESS-ONE-RECORD.
017500     READ LINE-DEPARTURE-TIMES-FILE
017600         AT END
017700             MOVE 'Y'          TO WS-TIMES-EOF-SWITCH
017800             GO TO 2000-EXIT.
017900
018000     IF  TIMES-CARD EQUAL SPACES
018100         GO TO 2000-EXIT.
018200
018300     MOVE 'Y'                  TO WS-PARSE-OK-SWITCH.
018400     PERFORM 2100-SPLIT-THE-CARD      THRU 2100-EXIT.
018500
018600     IF  WS-PARSE-IS-OK
018700         PERFORM 2200-PARSE-LINE-VARIANT THRU 2200-EXIT.
018800
018900     IF  WS-PARSE-IS-OK
019000         PERFORM 2300-PARSE-DEPART-TIME  THRU 2300-EXIT.
019100
019200     IF  WS-PARSE-FAILED
019300         MOVE 01               TO IT-ABORT-CODE
019400         MOVE 'Y'               TO IT-ABORT-SWITCH
019500         MOVE TIMES-CARD(1:60)   TO IT-ABORT-DETAIL
019600         GO TO 2000-EXIT.
019700
019800     PERFORM 2400-FIND-THE-LINE       THRU 2400-EXIT.
019900
020000     IF  IT-NO-ABORT-PENDING
020100         PERFORM 2500-SET-OR-CHECK-START THRU 2500-EXIT.
020200
020300     IF  IT-NO-ABORT-PENDING
020400         PERFORM 2600-ADD-DEPARTURE      THRU 2600-EXIT.
020500
020600 2000-EXIT.
020700     EXIT.
020800
020900*****************************************************************
021000* Split the card on ";" into the 3 logical fields.               *
021100*****************************************************************
021200 2100-SPLIT-THE-CARD.
021300     MOVE SPACES TO WS-TD-LINE-VARIANT-TXT
021400                    WS-TD-STATION-NAME
021500                    WS-TD-DEPART-TIME-TXT.
021600     MOVE ZERO   TO WS-FIELD-COUNT.
021700
021800     UNSTRING TIMES-CARD DELIMITED BY ';'
021900         INTO WS-TD-LINE-VARIANT-TXT
022000              WS-TD-STATION-NAME
022100              WS-TD-DEPART-TIME-TXT
022200         TALLYING IN WS-FIELD-COUNT.
022300
022400     IF  WS-FIELD-COUNT NOT EQUAL 3    OR
022500         WS-TD-STATION-NAME EQUAL SPACES
022600         MOVE 'N'              TO WS-PARSE-OK-SWITCH.
022700
022800 2100-EXIT.
022900     EXIT.
023000
023100*****************************************************************
023200* Parse "<name> variant <n>" on blanks, same as ITNR010 does.   *
023300*****************************************************************
023400 2200-PARSE-LINE-VARIANT.
023500     MOVE ZERO TO WS-TOKEN-COUNT.
023600
023700     UNSTRING WS-TD-LINE-VARIANT-TXT DELIMITED BY ALL SPACES
023800         INTO WS-LINE-BASE-NAME-TXT
023900              WS-VARIANT-LITERAL-TXT
024000              WS-VARIANT-NUMBER-TXT
024100         TALLYING IN WS-TOKEN-COUNT.
024200
024300     IF  WS-TOKEN-COUNT NOT EQUAL 3         OR
024400         WS-LINE-BASE-NAME-TXT EQUAL SPACES  OR
024500         WS-VARIANT-NUMBER-TXT NOT NUMERIC
024600         MOVE 'N'                 TO WS-PARSE-OK-SWITCH
024700     ELSE
024800         MOVE WS-VARIANT-NUMBER-TXT TO WS-VARIANT-NUMBER.
024900
025000 2200-EXIT.
025100     EXIT.
025200
025300*****************************************************************
025400* Parse DEPARTURE-TIME "hh:mm" - seconds are always :00 on load. *
025500*****************************************************************
025600 2300-PARSE-DEPART-TIME.
025700     MOVE ZERO TO WS-TOKEN-COUNT.
025800
025900     UNSTRING WS-TD-DEPART-TIME-TXT DELIMITED BY ':'
026000         INTO WS-DEPART-HOUR-TXT
026100              WS-DEPART-MIN-TXT
026200         TALLYING IN WS-TOKEN-COUNT.
026300
026400     IF  WS-TOKEN-COUNT NOT EQUAL 2          OR
026500         WS-DEPART-HOUR-TXT NOT NUMERIC        OR
026600         WS-DEPART-MIN-TXT NOT NUMERIC
026700         MOVE 'N'                 TO WS-PARSE-OK-SWITCH
026800     ELSE
026900         MOVE WS-DEPART-HOUR-TXT  TO WS-DEPART-HOUR
027000         MOVE WS-DEPART-MIN-TXT   TO WS-DEPART-MIN.
027100
027200 2300-EXIT.
027300     EXIT.
027400
027500*****************************************************************
027600* Locate the (name, variant) line this row belongs to - it must *
027700* already be known from NETWORK-SECTIONS (FILES note).          *
027800*****************************************************************
027900 2400-FIND-THE-LINE.
028000     MOVE 'N' TO WS-ROW-SEARCH-SWITCH.
028100     MOVE ZERO TO WS-FOUND-LIN-IDX.
028200
028300     PERFORM 2410-CHECK-ONE-LINE THRU 2410-EXIT
028400         VARYING IT-LIN-IDX FROM 1 BY 1
028500         UNTIL IT-LIN-IDX GREATER IT-LINE-COUNT.
028600
028700     IF  WS-ROW-WAS-FOUND
028800         SET IT-LIN-IDX TO WS-FOUND-LIN-IDX
028900     ELSE
029000         MOVE 04               TO IT-ABORT-CODE
029100         MOVE 'Y'               TO IT-ABORT-SWITCH
029200         MOVE WS-TD-LINE-VARIANT-TXT TO IT-ABORT-DETAIL.
029300
029400 2400-EXIT.
029500     EXIT.
029600
029700 2410-CHECK-ONE-LINE.
029800     IF  WS-ROW-NOT-FOUND                                   AND
029900         IT-LIN-NAME(IT-LIN-IDX)
030000                       EQUAL WS-LINE-BASE-NAME-TXT           AND
030100         IT-LIN-VARIANT(IT-LIN-IDX) EQUAL WS-VARIANT-NUMBER
030200         MOVE 'Y'             TO WS-ROW-SEARCH-SWITCH
030300         SET WS-FOUND-LIN-IDX TO IT-LIN-IDX.
030400
030500 2410-EXIT.
030600     EXIT.
030700
030800*****************************************************************
030900* Set the line's start station the first time, or               *
031000* validate a repeat row against the one already on record.      *
031100* IT-LIN-IDX is already positioned on the matched line row.     *
031200*****************************************************************
031300 2500-SET-OR-CHECK-START.
031400     IF  IT-LIN-START-IS-SET(IT-LIN-IDX)
031500         IF  WS-TD-STATION-NAME NOT EQUAL
031600                                 IT-LIN-START-STA(IT-LIN-IDX)
031700             MOVE 06           TO IT-ABORT-CODE
031800             MOVE 'Y'           TO IT-ABORT-SWITCH
031900             MOVE WS-TD-STATION-NAME TO IT-ABORT-DETAIL
032000         END-IF
032100     ELSE
032200         MOVE 'N' TO WS-ROW-SEARCH-SWITCH
032300         PERFORM 2510-CHECK-ONE-SECTION THRU 2510-EXIT
032400             VARYING IT-SEC-IDX FROM 1 BY 1
032500             UNTIL IT-SEC-IDX GREATER IT-SECTION-COUNT
032600
032700         IF  WS-ROW-WAS-FOUND
032800             MOVE WS-TD-STATION-NAME TO
032900                                 IT-LIN-START-STA(IT-LIN-IDX)
033000             MOVE 'Y'                TO
033100                                 IT-LIN-START-SET(IT-LIN-IDX)
033200         ELSE
033300             MOVE 05           TO IT-ABORT-CODE
033400             MOVE 'Y'           TO IT-ABORT-SWITCH
033500             MOVE WS-TD-STATION-NAME TO IT-ABORT-DETAIL
033600         END-IF.
033700
033800 2500-EXIT.
033900     EXIT.
034000
034100 2510-CHECK-ONE-SECTION.
034200     IF  WS-ROW-NOT-FOUND                                    AND
034300         IT-TS-LINE-NAME(IT-SEC-IDX)
034400                         EQUAL WS-LINE-BASE-NAME-TXT          AND
034500         IT-TS-LINE-VARIANT(IT-SEC-IDX)
034600                         EQUAL WS-VARIANT-NUMBER              AND
034700         IT-TS-START-STA(IT-SEC-IDX)    EQUAL WS-TD-STATION-NAME
034800         MOVE 'Y'             TO WS-ROW-SEARCH-SWITCH.
034900
035000 2510-EXIT.
035100     EXIT.
035200
035300*****************************************************************
035400* Append the departure time unless an equal hour/min            *
035500* entry is already on the line's departure list.                *
035600*****************************************************************
035700 2600-ADD-DEPARTURE.
035800     MOVE 'N' TO WS-DUP-FOUND-SWITCH.
035900
036000     PERFORM 2610-CHECK-ONE-DEPARTURE THRU 2610-EXIT
036100         VARYING IT-DEP-IDX FROM 1 BY 1
036200         UNTIL IT-DEP-IDX GREATER IT-LIN-DEP-COUNT(IT-LIN-IDX).
036300
036400     IF  WS-DUP-NOT-FOUND
036500         ADD 1 TO IT-LIN-DEP-COUNT(IT-LIN-IDX)
036600         SET IT-DEP-IDX TO IT-LIN-DEP-COUNT(IT-LIN-IDX)
036700         MOVE WS-DEPART-HOUR TO
036800                              IT-DEP-HOUR(IT-LIN-IDX, IT-DEP-IDX)
036900         MOVE WS-DEPART-MIN  TO IT-DEP-MIN(IT-LIN-IDX, IT-DEP-IDX)
037000         MOVE ZERO           TO
037100                              IT-DEP-SEC(IT-LIN-IDX, IT-DEP-IDX).
037200
037300 2600-EXIT.
037400     EXIT.
037500
037600 2610-CHECK-ONE-DEPARTURE.
037700     IF  WS-DUP-NOT-FOUND                                   AND
037800         IT-DEP-HOUR(IT-LIN-IDX, IT-DEP-IDX)
037900                                      EQUAL WS-DEPART-HOUR   AND
038000         IT-DEP-MIN (IT-LIN-IDX, IT-DEP-IDX) EQUAL WS-DEPART-MIN
038100         MOVE 'Y' TO WS-DUP-FOUND-SWITCH.
038200
038300 2610-EXIT.
038400     EXIT.
038500
038600*****************************************************************
038700* Close TIMESIN if it was ever opened.                           *
038800*****************************************************************
038900 8000-WRAP-UP.
039000     IF  WS-TIMES-FILE-IS-PRESENT
039100         CLOSE LINE-DEPARTURE-TIMES-FILE.
039200
039300 8000-EXIT.
039400     EXIT.
